000100*----------------------------------------------------------------*        
000200*   TGW05RC   COMMAREA ROUTINE TGW05P - DEFAULT AVVIO RAPIDO     *        
000300*----------------------------------------------------------------*        
000400 01  TGW05RC.                                                             
000500     05  W05-FUNZI           PIC X(002).                                  
000600     05  W05-RCODE           PIC X(002).                                  
000700     05  W05-RISK            PIC X(001).                                  
000800     05  W05-QUICK           PIC X(001).                                  
000900     05  W05-PREF-FLAGS.                                                  
001000         10  W05-PREF-REAL-ESTATE  PIC X(001).                            
001100         10  W05-PREF-GOLD         PIC X(001).                            
001200         10  W05-PREF-STOCKS       PIC X(001).                            
001300         10  W05-PREF-CROWDFUND    PIC X(001).                            
001400         10  W05-PREF-SUKUK        PIC X(001).                            
001500         10  W05-PREF-BONDS        PIC X(001).                            
001600     05  FILLER              PIC X(020).                                  
