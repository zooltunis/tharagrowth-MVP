000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    TGADV01B.                                                 
000300 AUTHOR.        R. DE LUCA.                                               
000400 INSTALLATION.  THARAGROWTH ADVISORY - CONSULENZA INVESTIMENTI.           
000500 DATE-WRITTEN.  25/11/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - RISERVATO ALLA DIREZIONE TECNICA.           
000800*---------------------------------------------------------------*         
000900*                                                               *         
001000*  *******  **   **  **  *****  **  **                         *          
001100*  **   **  **   **  **  **     ** **         PRODOTTO         *          
001200*  **   **  **   **  **  **     ***     CONSULENZA FINANZIARIA *          
001300*  ** * **  **   **  **  **     ** **                          *          
001400*  *******  *******  **  *****  **  **                         *          
001500*       *                                THARAGROWTH S.R.L.    *          
001600*                                                               *         
001700*---------------------------------------------------------------*         
001800*  TGADV01B  BATCH PRINCIPALE CONSULENZA INVESTIMENTI           *         
001900*  LEGGE LE RICHIESTE DEI CLIENTI DA APPLICANTS, RICHIAMA LE    *         
002000*  ROUTINE DI CAMBIO, PROFILO, ALLOCAZIONE E CATALOGO, SCRIVE   *         
002100*  LE RACCOMANDAZIONI SU RECOMMEND E IL PROSPETTO SU RPTFILE    *         
002200*---------------------------------------------------------------*         
002300*----------         M O D I F I C H E        --------------------*        
002400*  251191 DL0001 PRIMA STESURA PROGRAMMA BATCH CONSULENZA                 
002500*  091291 DL0002 AGGIUNTA RICHIAMO ROUTINE CAMBIO VALUTA TGW01P           
002600*  151291 AM0002 AGGIUNTA RICHIAMO ROUTINE PROFILO TGW02P                 
002700*  200192 FC0003 AGGIUNTA RICHIAMO MOTORE ALLOCAZIONE TGW03P              
002800*  250192 FC0004 AGGIUNTA RICHIAMO CATALOGO PRODOTTI TGW04P               
002900*  100292 DL0003 AGGIUNTA RICHIAMO AVVIO RAPIDO TGW05P                    
003000*  200292 FC0005 AGGIUNTA SCARTO RICHIESTE SU FILE REJFILE                
003100*  150392 FC0006 AGGIUNTA STAMPA TABELLA ALLOCAZIONE SU RPTFILE           
003200*  100692 FC0009 AGGIUNTA STAMPA PRODOTTI ABBINATI SU RPTFILE             
003300*  051092 DL0005 AGGIUNTA TOTALI DI CONTROLLO A FINE ELABORAZ.            
003400*  140798 GB0007 ADEGUAMENTO ANNO 2000 - CAMPI DATA A 4 CIFRE             
003500*  050301 FC0015 AGGIUNTA CONTEGGIO RICHIESTE PER STRATEGIA               
003600*  090601 FC0018 ALLINEATO A CHIUSURA FILE SCARTI SU FUNZIONE CL          
003700*  120904 MP0033 AGGIUNTO TESTO CONSIGLIO (RATIONALE) PER STRAT.          
003800*  030206 SC0041 CORRETTO CONTEGGIO PAGINE SU STAMPA RIEPILOGO            
003900*  260613 SC0042 ALLARGATE AREE WRK-BUF-066/129 A TRACCIATO REALE         
004000*---------------------------------------------------------------*         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-3090.                                               
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM.                                                  
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT APPLICANTS  ASSIGN TO UT-S-APPLIC                             
004900            ORGANIZATION IS LINE SEQUENTIAL                               
005000            FILE STATUS IS WRK-APPLIC-FS.                                 
005100     SELECT RECOMMEND   ASSIGN TO UT-S-RECOMM                             
005200            ORGANIZATION IS LINE SEQUENTIAL                               
005300            FILE STATUS IS WRK-RECOMM-FS.                                 
005400     SELECT RPTFILE     ASSIGN TO UT-S-RPTOUT                             
005500            ORGANIZATION IS LINE SEQUENTIAL                               
005600            FILE STATUS IS WRK-RPTOUT-FS.                                 
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  APPLICANTS                                                           
006000     LABEL RECORDS ARE STANDARD.                                          
006100 COPY  TGAPPRC.                                                           
006200 FD  RECOMMEND                                                            
006300     LABEL RECORDS ARE STANDARD.                                          
006400 COPY  TGRECRC.                                                           
006500 FD  RPTFILE                                                              
006600     LABEL RECORDS ARE STANDARD.                                          
006700 01  PRINT-REC.                                                           
006800     05  PRINT-REC-DATA      PIC X(131).                                  
006900     05  FILLER              PIC X(001).                                  
007000 WORKING-STORAGE SECTION.                                                 
007100 COPY  TGW01RC.                                                           
007200 COPY  TGW02RC.                                                           
007300 COPY  TGW03RC.                                                           
007400 COPY  TGW04RC.                                                           
007500 COPY  TGW05RC.                                                           
007600 COPY  TGW09RC.                                                           
007700 COPY  TGG01RC.                                                           
007800*---------------------------------------------------------------*         
007900*  AREE DI LAVORO GENERALI                                      *         
008000*---------------------------------------------------------------*         
008100 01  WRK-RUN-DATE.                                                        
008200     05  WRK-RD-AA           PIC 9(002).                                  
008300     05  WRK-RD-MM           PIC 9(002).                                  
008400     05  WRK-RD-GG           PIC 9(002).                                  
008500 01  WRK-RUN-DATE-N REDEFINES WRK-RUN-DATE                                
008600                         PIC 9(006).                                      
008700 01  WRK-DATA-STAMPA.                                                     
008800     05  WRK-DS-GG           PIC X(002).                                  
008900     05  FILLER              PIC X(001) VALUE '/'.                        
009000     05  WRK-DS-MM           PIC X(002).                                  
009100     05  FILLER              PIC X(001) VALUE '/'.                        
009200     05  WRK-DS-AA           PIC X(002).                                  
009300 01  WRK-CONTATORI.                                                       
009400     05  CNT-LETTI           PIC 9(007) COMP-3 VALUE ZERO.                
009500     05  CNT-ACCETTATI       PIC 9(007) COMP-3 VALUE ZERO.                
009600     05  CNT-SCARTATI        PIC 9(007) COMP-3 VALUE ZERO.                
009700     05  CNT-CONS            PIC 9(007) COMP-3 VALUE ZERO.                
009800     05  CNT-BAL             PIC 9(007) COMP-3 VALUE ZERO.                
009900     05  CNT-AGG             PIC 9(007) COMP-3 VALUE ZERO.                
010000 01  WRK-CONTATORI-R REDEFINES WRK-CONTATORI.                             
010100     05  CNT-LETTI-X         PIC X(004).                                  
010200     05  FILLER              PIC X(020).                                  
010300 01  WRK-TOTALI.                                                          
010400     05  TOT-BUDGET-USD      PIC 9(011)V99 COMP-3 VALUE ZERO.             
010500     05  WRK-PAG-NUM         PIC 9(004) COMP VALUE ZERO.                  
010600     05  WRK-LINEE-PAG       PIC 9(004) COMP VALUE ZERO.                  
010700 01  WRK-TOTALI-R REDEFINES WRK-TOTALI.                                   
010800     05  FILLER              PIC X(007).                                  
010900     05  FILLER              PIC X(002).                                  
011000     05  FILLER              PIC X(002).                                  
011100 01  SW-FINE-APPLIC          PIC 9 VALUE 0.                               
011200     88  FINE-APPLIC                 VALUE 1.                             
011300 01  SW-VALIDA               PIC 9 VALUE 0.                               
011400     88  RICH-VALIDA                 VALUE 1.                             
011500     88  RICH-NON-VALIDA             VALUE 0.                             
011600 01  WRK-VALIDAZIONE.                                                     
011700     05  WRK-MOT-CODICE      PIC X(002).                                  
011800     05  WRK-MOT-TESTO       PIC X(040).                                  
011900     05  FILLER              PIC X(008).                                  
012000 01  WRK-DATI-PROFILO.                                                    
012100     05  WRK-BUDGET-USD      PIC 9(008)V99.                               
012200     05  WRK-STRATEGY        PIC X(012).                                  
012300     05  WRK-PROFILO         PIC X(030).                                  
012400     05  WRK-ORIZZONTE       PIC X(016).                                  
012500     05  WRK-LIQUIDITA       PIC X(006).                                  
012600     05  FILLER              PIC X(010).                                  
012700 01  WRK-ALLOC-TAVOLA.                                                    
012800     05  WRK-ALLOC-VOCE OCCURS 6 TIMES                                    
012900                         INDEXED BY WRK-ALX.                              
013000         10  WRK-ALLOC-NOME      PIC X(014).                              
013100         10  WRK-ALLOC-PCT       PIC 9(003)V9.                            
013200     05  FILLER              PIC X(010).                                  
013300 77  WRK-PDX                 PIC 9(002) COMP.                             
013400 01  WRK-TESTI-CONSIGLIO.                                                 
013500     05  WRK-TESTO-CONS      PIC X(065) VALUE                             
013600         'PRESERVE CAPITAL: KEEP CASH, REVIEW BONDS YEARLY.'.             
013700     05  WRK-TESTO-BAL       PIC X(065) VALUE                             
013800         'BALANCE GROWTH AND SAFETY: REBALANCE TWICE A YEAR.'.            
013900     05  WRK-TESTO-AGG       PIC X(065) VALUE                             
014000         'PURSUE GROWTH: ACCEPT VOLATILITY, REVIEW QUARTERLY.'.           
014100 01  WRK-TESTO-CONSIGLIO     PIC X(065) VALUE SPACES.                     
014200 01  WRK-MODULO              PIC X(008).                                  
014300 01  WRK-BUF-066             PIC X(066).                                  
014400 01  WRK-BUF-080             PIC X(080).                                  
014500 01  WRK-BUF-129             PIC X(129).                                  
014600 01  WRK-BUF-772             PIC X(772).                                  
014700 01  WRK-BUF-064             PIC X(064).                                  
014800 77  WRK-APPLIC-FS           PIC X(002) VALUE SPACES.                     
014900     88  WRK-APPLIC-OK               VALUE '00'.                          
015000 77  WRK-RECOMM-FS           PIC X(002) VALUE SPACES.                     
015100     88  WRK-RECOMM-OK               VALUE '00'.                          
015200 77  WRK-RPTOUT-FS           PIC X(002) VALUE SPACES.                     
015300     88  WRK-RPTOUT-OK               VALUE '00'.                          
015400*---------------------------------------------------------------*         
015500*  RIGHE DI STAMPA PROSPETTO CONSULENZA (132 COLONNE)            *        
015600*---------------------------------------------------------------*         
015700 01  STA-INTEST1.                                                         
015800     05  FILLER              PIC X(001) VALUE SPACE.                      
015900     05  FILLER              PIC X(050) VALUE                             
016000         'THARAGROWTH INVESTMENT ADVISORY - REPORT'.                      
016100     05  FILLER              PIC X(010) VALUE SPACES.                     
016200     05  FILLER              PIC X(005) VALUE 'DATA '.                    
016300     05  STA-I1-DATA         PIC X(008).                                  
016400     05  FILLER              PIC X(005) VALUE SPACES.                     
016500     05  FILLER              PIC X(007) VALUE 'PAGINA '.                  
016600     05  STA-I1-PAG          PIC ZZ9.                                     
016700     05  FILLER              PIC X(043) VALUE SPACES.                     
016800 01  STA-APPL1.                                                           
016900     05  FILLER              PIC X(001) VALUE SPACE.                      
017000     05  FILLER              PIC X(012) VALUE 'RICHIEDENTE '.             
017100     05  STA-A1-ID           PIC X(008).                                  
017200     05  FILLER              PIC X(003) VALUE SPACES.                     
017300     05  FILLER              PIC X(008) VALUE 'BUDGET '.                  
017400     05  STA-A1-BUDGET-NAT   PIC ZZ,ZZZ,ZZ9.                              
017500     05  FILLER              PIC X(001) VALUE SPACE.                      
017600     05  STA-A1-VALUTA       PIC X(003).                                  
017700     05  FILLER              PIC X(003) VALUE SPACES.                     
017800     05  FILLER              PIC X(004) VALUE 'USD '.                     
017900     05  STA-A1-BUDGET-USD   PIC ZZ,ZZZ,ZZ9.99.                           
018000     05  FILLER              PIC X(003) VALUE SPACES.                     
018100     05  FILLER              PIC X(010) VALUE 'STRATEGIA '.               
018200     05  STA-A1-STRATEGIA    PIC X(012).                                  
018300     05  FILLER              PIC X(041) VALUE SPACES.                     
018400 01  STA-APPL2.                                                           
018500     05  FILLER              PIC X(001) VALUE SPACE.                      
018600     05  FILLER              PIC X(014) VALUE 'TIPO PROFILO '.            
018700     05  STA-A2-PROFILO      PIC X(030).                                  
018800     05  FILLER              PIC X(002) VALUE SPACES.                     
018900     05  FILLER              PIC X(011) VALUE 'ORIZZONTE '.               
019000     05  STA-A2-ORIZZONTE    PIC X(016).                                  
019100     05  FILLER              PIC X(002) VALUE SPACES.                     
019200     05  FILLER              PIC X(012) VALUE 'LIQUIDITA '.               
019300     05  STA-A2-LIQUID       PIC X(006).                                  
019400     05  FILLER              PIC X(002) VALUE SPACES.                     
019500     05  FILLER              PIC X(009) VALUE 'REVISIONE'.                
019600     05  STA-A2-REVISIONE    PIC ZZ9.                                     
019700     05  FILLER              PIC X(005) VALUE ' MESI'.                    
019800     05  FILLER              PIC X(003) VALUE SPACES.                     
019900     05  FILLER              PIC X(009) VALUE 'RENDIM. '.                 
020000     05  STA-A2-RENDIM       PIC ZZ9.9.                                   
020100     05  FILLER              PIC X(001) VALUE '%'.                        
020200     05  FILLER              PIC X(001) VALUE SPACE.                      
020300 01  STA-ALLOC-HDR.                                                       
020400     05  FILLER              PIC X(001) VALUE SPACE.                      
020500     05  FILLER              PIC X(025) VALUE                             
020600         'ALLOCAZIONE PORTAFOGLIO:'.                                      
020700     05  FILLER              PIC X(106) VALUE SPACES.                     
020800 01  STA-ALLOC-DET.                                                       
020900     05  FILLER              PIC X(005) VALUE SPACES.                     
021000     05  STA-AD-NOME         PIC X(020).                                  
021100     05  FILLER              PIC X(003) VALUE SPACES.                     
021200     05  STA-AD-PCT          PIC ZZ9.9.                                   
021300     05  FILLER              PIC X(001) VALUE '%'.                        
021400     05  FILLER              PIC X(098) VALUE SPACES.                     
021500 01  STA-PROD-HDR.                                                        
021600     05  FILLER              PIC X(001) VALUE SPACE.                      
021700     05  FILLER              PIC X(019) VALUE                             
021800         'PRODOTTI ABBINATI:'.                                            
021900     05  FILLER              PIC X(112) VALUE SPACES.                     
022000 01  STA-PROD-COLHDR.                                                     
022100     05  FILLER              PIC X(003) VALUE SPACES.                     
022200     05  FILLER              PIC X(020) VALUE 'ID PRODOTTO'.              
022300     05  FILLER              PIC X(002) VALUE SPACES.                     
022400     05  FILLER              PIC X(030) VALUE 'DESCRIZIONE'.              
022500     05  FILLER              PIC X(002) VALUE SPACES.                     
022600     05  FILLER              PIC X(012) VALUE 'CATEGORIA'.                
022700     05  FILLER              PIC X(002) VALUE SPACES.                     
022800     05  FILLER              PIC X(011) VALUE 'MIN. USD'.                 
022900     05  FILLER              PIC X(002) VALUE SPACES.                     
023000     05  FILLER              PIC X(009) VALUE 'RENDIM.'.                  
023100     05  FILLER              PIC X(002) VALUE SPACES.                     
023200     05  FILLER              PIC X(007) VALUE 'RISCHIO'.                  
023300     05  FILLER              PIC X(030) VALUE SPACES.                     
023400 01  STA-PROD-DET.                                                        
023500     05  FILLER              PIC X(003) VALUE SPACES.                     
023600     05  STA-PD-ID           PIC X(020).                                  
023700     05  FILLER              PIC X(002) VALUE SPACES.                     
023800     05  STA-PD-NOME         PIC X(030).                                  
023900     05  FILLER              PIC X(002) VALUE SPACES.                     
024000     05  STA-PD-CATEGORIA    PIC X(012).                                  
024100     05  FILLER              PIC X(002) VALUE SPACES.                     
024200     05  FILLER              PIC X(004) VALUE 'MIN '.                     
024300     05  STA-PD-MIN-USD      PIC Z,ZZZ,ZZ9.                               
024400     05  FILLER              PIC X(002) VALUE SPACES.                     
024500     05  FILLER              PIC X(005) VALUE 'RET. '.                    
024600     05  STA-PD-RENDIM       PIC Z9.9.                                    
024700     05  FILLER              PIC X(001) VALUE '%'.                        
024800     05  FILLER              PIC X(002) VALUE SPACES.                     
024900     05  FILLER              PIC X(006) VALUE 'RISCH.'.                   
025000     05  STA-PD-RISCHIO      PIC X(001).                                  
025100     05  FILLER              PIC X(027) VALUE SPACES.                     
025200 01  STA-TIP-HDR.                                                         
025300     05  FILLER              PIC X(001) VALUE SPACE.                      
025400     05  FILLER              PIC X(020) VALUE                             
025500         'CONSIGLIO (LINGUA '.                                            
025600     05  STA-TH-LINGUA       PIC X(002).                                  
025700     05  FILLER              PIC X(003) VALUE '): '.                      
025800     05  FILLER              PIC X(106) VALUE SPACES.                     
025900 01  STA-TIP-TXT.                                                         
026000     05  FILLER              PIC X(003) VALUE SPACES.                     
026100     05  STA-TT-TESTO        PIC X(129).                                  
026200 01  STA-TOT-HDR.                                                         
026300     05  FILLER              PIC X(001) VALUE SPACE.                      
026400     05  FILLER              PIC X(030) VALUE                             
026500         'RIEPILOGO ELABORAZIONE FINALE'.                                 
026600     05  FILLER              PIC X(101) VALUE SPACES.                     
026700 01  STA-TOT1.                                                            
026800     05  FILLER              PIC X(001) VALUE SPACE.                      
026900     05  FILLER              PIC X(018) VALUE 'RICHIESTE LETTE '.         
027000     05  STA-T1-LETTE        PIC Z,ZZZ,ZZ9.                               
027100     05  FILLER              PIC X(003) VALUE SPACES.                     
027200     05  FILLER              PIC X(012) VALUE 'ACCETTATE '.               
027300     05  STA-T1-ACCETTATE    PIC Z,ZZZ,ZZ9.                               
027400     05  FILLER              PIC X(003) VALUE SPACES.                     
027500     05  FILLER              PIC X(010) VALUE 'SCARTATE '.                
027600     05  STA-T1-SCARTATE     PIC Z,ZZZ,ZZ9.                               
027700     05  FILLER              PIC X(058) VALUE SPACES.                     
027800 01  STA-TOT2.                                                            
027900     05  FILLER              PIC X(001) VALUE SPACE.                      
028000     05  FILLER              PIC X(026) VALUE                             
028100         'BUDGET TOTALE USD GESTITO '.                                    
028200     05  STA-T2-BUDGET       PIC ZZ,ZZZ,ZZZ,ZZ9.99.                       
028300     05  FILLER              PIC X(088) VALUE SPACES.                     
028400 01  STA-TOT3.                                                            
028500     05  FILLER              PIC X(001) VALUE SPACE.                      
028600     05  FILLER              PIC X(013) VALUE 'CONSERVATIVE '.            
028700     05  STA-T3-CONS         PIC Z,ZZZ,ZZ9.                               
028800     05  FILLER              PIC X(003) VALUE SPACES.                     
028900     05  FILLER              PIC X(010) VALUE 'BALANCED '.                
029000     05  STA-T3-BAL          PIC Z,ZZZ,ZZ9.                               
029100     05  FILLER              PIC X(003) VALUE SPACES.                     
029200     05  FILLER              PIC X(011) VALUE 'AGGRESSIVE '.              
029300     05  STA-T3-AGG          PIC Z,ZZZ,ZZ9.                               
029400     05  FILLER              PIC X(064) VALUE SPACES.                     
029500*---------------------------------------------------------------*         
029600*  PROCEDURE DIVISION                                           *         
029700*---------------------------------------------------------------*         
029800 PROCEDURE DIVISION.                                                      
029900 INIZIO-PGM.                                                              
030000     PERFORM A0000-HOUSE-KEEPING      THRU A0000-END.                     
030100     PERFORM B0000-ELABORA            THRU B0000-END.                     
030200     PERFORM Z0010-SEGNALAZIONI       THRU Z0010-END.                     
030300 FINE-PGM.                                                                
030400     STOP RUN.                                                            
030500*****************************************************************         
030600**   OPERAZIONI INIZIALI                                      **          
030700*****************************************************************         
030800 A0000-HOUSE-KEEPING.                                                     
030900     ACCEPT WRK-RUN-DATE-N            FROM DATE.                          
031000     MOVE WRK-RD-GG                   TO WRK-DS-GG.                       
031100     MOVE WRK-RD-MM                   TO WRK-DS-MM.                       
031200     MOVE WRK-RD-AA                   TO WRK-DS-AA.                       
031300     INITIALIZE                          WRK-CONTATORI.                   
031400     INITIALIZE                          WRK-TOTALI.                      
031500     OPEN INPUT APPLICANTS.                                               
031600     IF NOT WRK-APPLIC-OK                                                 
031700        MOVE 'S'                            TO G01-TPERR                  
031800        MOVE 'TGADV01B'                     TO G01-PGMNM                  
031900        MOVE 'APPLICANTS'                   TO G01-ARCHI                  
032000        MOVE WRK-APPLIC-FS                  TO G01-CDERR                  
032100        MOVE 'A0000-HOUSE-KEEPING'          TO G01-LABEL                  
032200        MOVE 'ERRORE OPEN FILE RICHIEDENTI' TO G01-DESC1                  
032300        GO TO Y0000-ERRORE-PGM.                                           
032400     OPEN OUTPUT RECOMMEND.                                               
032500     IF NOT WRK-RECOMM-OK                                                 
032600        MOVE 'S'                            TO G01-TPERR                  
032700        MOVE 'TGADV01B'                     TO G01-PGMNM                  
032800        MOVE 'RECOMMEND'                    TO G01-ARCHI                  
032900        MOVE WRK-RECOMM-FS                  TO G01-CDERR                  
033000        MOVE 'A0000-HOUSE-KEEPING'          TO G01-LABEL                  
033100        MOVE 'ERRORE OPEN FILE RACCOMANDAZ' TO G01-DESC1                  
033200        GO TO Y0000-ERRORE-PGM.                                           
033300     OPEN OUTPUT RPTFILE.                                                 
033400     IF NOT WRK-RPTOUT-OK                                                 
033500        MOVE 'S'                            TO G01-TPERR                  
033600        MOVE 'TGADV01B'                     TO G01-PGMNM                  
033700        MOVE 'RPTFILE'                      TO G01-ARCHI                  
033800        MOVE WRK-RPTOUT-FS                  TO G01-CDERR                  
033900        MOVE 'A0000-HOUSE-KEEPING'          TO G01-LABEL                  
034000        MOVE 'ERRORE OPEN FILE STAMPA'      TO G01-DESC1                  
034100        GO TO Y0000-ERRORE-PGM.                                           
034200     PERFORM C0900-INTESTAZIONE       THRU C0900-END.                     
034300     PERFORM B0100-LEGGI              THRU B0100-END.                     
034400 A0000-END.                                                               
034500     EXIT.                                                                
034600*****************************************************************         
034700**   GESTIONE ERRORE APERTURA FILE                             **         
034800*****************************************************************         
034900 Y0000-ERRORE-PGM.                                                        
035000     DISPLAY 'TGADV01B ERRORE ' G01-DESC1.                                
035100     DISPLAY 'TGADV01B FILE '   G01-ARCHI ' STATUS ' G01-CDERR.           
035200     MOVE 16                          TO RETURN-CODE.                     
035300     STOP RUN.                                                            
035400 Y0000-END.                                                               
035500     EXIT.                                                                
035600*****************************************************************         
035700**   CICLO PRINCIPALE ELABORAZIONE RICHIESTE                   **         
035800*****************************************************************         
035900 B0000-ELABORA.                                                           
036000     PERFORM B0200-CICLO              THRU B0200-END                      
036100        UNTIL FINE-APPLIC.                                                
036200 B0000-END.                                                               
036300     EXIT.                                                                
036400*****************************************************************         
036500**   LETTURA RICHIESTA                                         **         
036600*****************************************************************         
036700 B0100-LEGGI.                                                             
036800     READ APPLICANTS                                                      
036900         AT END                                                           
037000         SET FINE-APPLIC              TO TRUE.                            
037100 B0100-END.                                                               
037200     EXIT.                                                                
037300*****************************************************************         
037400**   ELABORAZIONE DI UNA RICHIESTA E LETTURA SUCCESSIVA        **         
037500*****************************************************************         
037600 B0200-CICLO.                                                             
037700     ADD 1                             TO CNT-LETTI.                      
037800     PERFORM B0300-VALIDA             THRU B0300-END.                     
037900     IF RICH-VALIDA                                                       
038000        PERFORM C0000-ELABORA-RICHIESTA  THRU C0000-END                   
038100     ELSE                                                                 
038200        PERFORM B0400-SCARTA          THRU B0400-END.                     
038300     PERFORM B0100-LEGGI              THRU B0100-END.                     
038400 B0200-END.                                                               
038500     EXIT.                                                                
038600*****************************************************************         
038700**   CONTROLLO VALIDITA' DELLA RICHIESTA                       **         
038800*****************************************************************         
038900 B0300-VALIDA.                                                            
039000     MOVE SPACES                      TO WRK-MOT-CODICE.                  
039100     MOVE SPACES                      TO WRK-MOT-TESTO.                   
039200     IF APP-BUDGET LESS 100                                               
039300     OR APP-BUDGET GREATER 10000000                                       
039400        MOVE '01'                        TO WRK-MOT-CODICE                
039500        MOVE 'BUDGET FUORI DAL RANGE CONSENTITO'                          
039600                                          TO WRK-MOT-TESTO                
039700     ELSE                                                                 
039800     IF APP-CURRENCY NOT EQUAL 'AED'                                      
039900     AND APP-CURRENCY NOT EQUAL 'SAR'                                     
040000     AND APP-CURRENCY NOT EQUAL 'USD'                                     
040100     AND APP-CURRENCY NOT EQUAL 'EUR'                                     
040200     AND APP-CURRENCY NOT EQUAL 'GBP'                                     
040300        MOVE '02'                        TO WRK-MOT-CODICE                
040400        MOVE 'VALUTA NON RICONOSCIUTA'    TO WRK-MOT-TESTO                
040500     ELSE                                                                 
040600     IF APP-GOAL NOT EQUAL 'RT'                                           
040700     AND APP-GOAL NOT EQUAL 'PI'                                          
040800     AND APP-GOAL NOT EQUAL 'CG'                                          
040900     AND APP-GOAL NOT EQUAL 'CE'                                          
041000     AND APP-GOAL NOT EQUAL 'WP'                                          
041100     AND APP-GOAL NOT EQUAL 'EF'                                          
041200        MOVE '03'                        TO WRK-MOT-CODICE                
041300        MOVE 'OBIETTIVO NON RICONOSCIUTO' TO WRK-MOT-TESTO                
041400     ELSE                                                                 
041500     IF APP-RISK NOT EQUAL 'L'                                            
041600     AND APP-RISK NOT EQUAL 'M'                                           
041700     AND APP-RISK NOT EQUAL 'H'                                           
041800        MOVE '04'                        TO WRK-MOT-CODICE                
041900        MOVE 'LIVELLO DI RISCHIO NON RICONOSCIUTO'                        
042000                                          TO WRK-MOT-TESTO                
042100     ELSE                                                                 
042200     IF APP-LANG NOT EQUAL 'EN'                                           
042300     AND APP-LANG NOT EQUAL 'AR'                                          
042400     AND APP-LANG NOT EQUAL 'FR'                                          
042500        MOVE '05'                        TO WRK-MOT-CODICE                
042600        MOVE 'CODICE LINGUA NON RICONOSCIUTO'                             
042700                                          TO WRK-MOT-TESTO.               
042800     IF WRK-MOT-CODICE EQUAL SPACES                                       
042900        SET RICH-VALIDA               TO TRUE                             
043000     ELSE                                                                 
043100        SET RICH-NON-VALIDA           TO TRUE.                            
043200 B0300-END.                                                               
043300     EXIT.                                                                
043400*****************************************************************         
043500**   SCARTO RICHIESTA NON VALIDA                               **         
043600*****************************************************************         
043700 B0400-SCARTA.                                                            
043800     MOVE SPACES                      TO TGW09RC.                         
043900     MOVE 'WR'                        TO W09-FUNZI.                       
044000     MOVE APP-ID                      TO W09-APP-ID.                      
044100     MOVE WRK-MOT-CODICE              TO W09-REASON-CODE.                 
044200     MOVE WRK-MOT-TESTO                TO W09-REASON-TEXT.                
044300     PERFORM W0009-RICHIAMO           THRU W0009-END.                     
044400     ADD 1                             TO CNT-SCARTATI.                   
044500 B0400-END.                                                               
044600     EXIT.                                                                
044700*****************************************************************         
044800**   ELABORAZIONE COMPLETA DI UNA RICHIESTA VALIDA             **         
044900*****************************************************************         
045000 C0000-ELABORA-RICHIESTA.                                                 
045100     PERFORM C0100-QUICKSTART         THRU C0100-END.                     
045200     PERFORM C0200-CONVERTI           THRU C0200-END.                     
045300     PERFORM C0300-PROFILO            THRU C0300-END.                     
045400     PERFORM C0400-ALLOCA             THRU C0400-END.                     
045500     PERFORM C0500-CATALOGO           THRU C0500-END.                     
045600     PERFORM C0600-SCRIVI-REC         THRU C0600-END.                     
045700     PERFORM C0700-STAMPA-BLOCCO      THRU C0700-END.                     
045800     ADD 1                             TO CNT-ACCETTATI.                  
045900     ADD WRK-BUDGET-USD                TO TOT-BUDGET-USD.                 
046000     PERFORM C0800-CONTA-STRATEGIA    THRU C0800-END.                     
046100 C0000-END.                                                               
046200     EXIT.                                                                
046300*****************************************************************         
046400**   AVVIO RAPIDO - DEFAULT PREFERENZE (TGW05P)                **         
046500*****************************************************************         
046600 C0100-QUICKSTART.                                                        
046700     MOVE SPACES                      TO TGW05RC.                         
046800     MOVE 'DQ'                        TO W05-FUNZI.                       
046900     MOVE APP-RISK                    TO W05-RISK.                        
047000     MOVE APP-QUICK                   TO W05-QUICK.                       
047100     MOVE APP-PREF-REAL-ESTATE        TO W05-PREF-REAL-ESTATE.            
047200     MOVE APP-PREF-GOLD               TO W05-PREF-GOLD.                   
047300     MOVE APP-PREF-STOCKS             TO W05-PREF-STOCKS.                 
047400     MOVE APP-PREF-CROWDFUND          TO W05-PREF-CROWDFUND.              
047500     MOVE APP-PREF-SUKUK              TO W05-PREF-SUKUK.                  
047600     MOVE APP-PREF-BONDS              TO W05-PREF-BONDS.                  
047700     PERFORM W0005-RICHIAMO           THRU W0005-END.                     
047800     MOVE W05-PREF-REAL-ESTATE        TO APP-PREF-REAL-ESTATE.            
047900     MOVE W05-PREF-GOLD               TO APP-PREF-GOLD.                   
048000     MOVE W05-PREF-STOCKS             TO APP-PREF-STOCKS.                 
048100     MOVE W05-PREF-CROWDFUND          TO APP-PREF-CROWDFUND.              
048200     MOVE W05-PREF-SUKUK              TO APP-PREF-SUKUK.                  
048300     MOVE W05-PREF-BONDS              TO APP-PREF-BONDS.                  
048400 C0100-END.                                                               
048500     EXIT.                                                                
048600*****************************************************************         
048700**   CAMBIO VALUTA IN DOLLARI USA (TGW01P)                     **         
048800*****************************************************************         
048900 C0200-CONVERTI.                                                          
049000     MOVE SPACES                      TO TGW01RC.                         
049100     MOVE 'CV'                        TO W01-FUNZI.                       
049200     MOVE APP-CURRENCY                TO W01-CURR-FROM.                   
049300     MOVE 'USD'                       TO W01-CURR-TO.                     
049400     MOVE APP-BUDGET                  TO W01-BUDGET-NATIVE.               
049500     PERFORM W0001-RICHIAMO           THRU W0001-END.                     
049600     MOVE W01-BUDGET-USD              TO WRK-BUDGET-USD.                  
049700 C0200-END.                                                               
049800     EXIT.                                                                
049900*****************************************************************         
050000**   PROFILO INVESTIMENTO (TGW02P)                             **         
050100*****************************************************************         
050200 C0300-PROFILO.                                                           
050300     MOVE SPACES                      TO TGW02RC.                         
050400     MOVE 'PR'                        TO W02-FUNZI.                       
050500     MOVE APP-RISK                    TO W02-RISK.                        
050600     MOVE APP-GOAL                    TO W02-GOAL.                        
050700     MOVE WRK-BUDGET-USD              TO W02-BUDGET-USD.                  
050800     PERFORM W0002-RICHIAMO           THRU W0002-END.                     
050900     MOVE W02-STRATEGY                TO WRK-STRATEGY.                    
051000     MOVE W02-PROFILE-TYPE            TO WRK-PROFILO.                     
051100     MOVE W02-TIME-HORIZON            TO WRK-ORIZZONTE.                   
051200     MOVE W02-LIQUIDITY               TO WRK-LIQUIDITA.                   
051300 C0300-END.                                                               
051400     EXIT.                                                                
051500*****************************************************************         
051600**   MOTORE DI ALLOCAZIONE PORTAFOGLIO (TGW03P)                **         
051700*****************************************************************         
051800 C0400-ALLOCA.                                                            
051900     MOVE SPACES                      TO TGW03RC.                         
052000     MOVE 'AL'                        TO W03-FUNZI.                       
052100     MOVE WRK-STRATEGY                TO W03-STRATEGY.                    
052200     MOVE APP-RISK                    TO W03-RISK.                        
052300     MOVE APP-GOAL                    TO W03-GOAL.                        
052400     MOVE APP-PREF-REAL-ESTATE        TO W03-PREF-REAL-ESTATE.            
052500     MOVE APP-PREF-GOLD               TO W03-PREF-GOLD.                   
052600     MOVE APP-PREF-STOCKS             TO W03-PREF-STOCKS.                 
052700     MOVE APP-PREF-CROWDFUND          TO W03-PREF-CROWDFUND.              
052800     MOVE APP-PREF-SUKUK              TO W03-PREF-SUKUK.                  
052900     MOVE APP-PREF-BONDS              TO W03-PREF-BONDS.                  
053000     PERFORM W0003-RICHIAMO           THRU W0003-END.                     
053100 C0400-END.                                                               
053200     EXIT.                                                                
053300*****************************************************************         
053400**   RICERCA CATALOGO PRODOTTI COMPATIBILI (TGW04P)            **         
053500*****************************************************************         
053600 C0500-CATALOGO.                                                          
053700     MOVE SPACES                      TO TGW04RC.                         
053800     MOVE 'CT'                        TO W04-FUNZI.                       
053900     MOVE WRK-BUDGET-USD              TO W04-BUDGET-USD.                  
054000     MOVE APP-RISK                    TO W04-RISK.                        
054100     MOVE APP-CURRENCY                TO W04-CURRENCY.                    
054200     MOVE APP-PREF-REAL-ESTATE        TO W04-PREF-REAL-ESTATE.            
054300     MOVE APP-PREF-GOLD               TO W04-PREF-GOLD.                   
054400     MOVE APP-PREF-STOCKS             TO W04-PREF-STOCKS.                 
054500     MOVE APP-PREF-CROWDFUND          TO W04-PREF-CROWDFUND.              
054600     MOVE APP-PREF-SUKUK              TO W04-PREF-SUKUK.                  
054700     MOVE APP-PREF-BONDS              TO W04-PREF-BONDS.                  
054800     PERFORM W0004-RICHIAMO           THRU W0004-END.                     
054900 C0500-END.                                                               
055000     EXIT.                                                                
055100*****************************************************************         
055200**   SCRITTURA RACCOMANDAZIONE SU RECOMMEND                    **         
055300*****************************************************************         
055400 C0600-SCRIVI-REC.                                                        
055500     MOVE SPACES                      TO TGRECRC.                         
055600     MOVE APP-ID                      TO REC-APP-ID.                      
055700     MOVE WRK-BUDGET-USD              TO REC-BUDGET-USD.                  
055800     MOVE WRK-STRATEGY                TO REC-STRATEGY.                    
055900     MOVE W03-ALLOC-STOCKS            TO REC-ALLOC-STOCKS.                
056000     MOVE W03-ALLOC-REAL-ESTATE       TO REC-ALLOC-REAL-ESTATE.           
056100     MOVE W03-ALLOC-BONDS             TO REC-ALLOC-BONDS.                 
056200     MOVE W03-ALLOC-SUKUK             TO REC-ALLOC-SUKUK.                 
056300     MOVE W03-ALLOC-GOLD              TO REC-ALLOC-GOLD.                  
056400     MOVE W03-ALLOC-CROWDFUND         TO REC-ALLOC-CROWDFUND.             
056500     MOVE W03-EXP-RETURN              TO REC-EXP-RETURN.                  
056600     MOVE WRK-ORIZZONTE               TO REC-TIME-HORIZON.                
056700     MOVE WRK-LIQUIDITA               TO REC-LIQUIDITY.                   
056800     MOVE W03-REVIEW-MONTHS           TO REC-REVIEW-MONTHS.               
056900     MOVE WRK-PROFILO                 TO REC-PROFILE-TYPE.                
057000     MOVE W04-PROD-COUNT              TO REC-PROD-COUNT.                  
057100     PERFORM C0610-COPIA-PROD         THRU C0610-END                      
057200        VARYING WRK-PDX FROM 1 BY 1 UNTIL WRK-PDX GREATER 8.              
057300     WRITE TGRECRC.                                                       
057400 C0600-END.                                                               
057500     EXIT.                                                                
057600*****************************************************************         
057700**   COPIA IDENTIFICATIVI PRODOTTO SU RECOMMEND                **         
057800*****************************************************************         
057900 C0610-COPIA-PROD.                                                        
058000     IF WRK-PDX NOT GREATER W04-PROD-COUNT                                
058100        MOVE W04-PROD-ID(WRK-PDX)     TO REC-PROD-ID(WRK-PDX).            
058200 C0610-END.                                                               
058300     EXIT.                                                                
058400*****************************************************************         
058500**   STAMPA BLOCCO PROSPETTO PER LA RICHIESTA                  **         
058600*****************************************************************         
058700 C0700-STAMPA-BLOCCO.                                                     
058800     IF WRK-LINEE-PAG GREATER 50                                          
058900        PERFORM C0900-INTESTAZIONE    THRU C0900-END.                     
059000     MOVE SPACES                      TO STA-APPL1.                       
059100     MOVE APP-ID                      TO STA-A1-ID.                       
059200     MOVE APP-BUDGET                  TO STA-A1-BUDGET-NAT.               
059300     MOVE APP-CURRENCY                TO STA-A1-VALUTA.                   
059400     MOVE WRK-BUDGET-USD              TO STA-A1-BUDGET-USD.               
059500     MOVE WRK-STRATEGY                TO STA-A1-STRATEGIA.                
059600     MOVE STA-APPL1                   TO PRINT-REC.                       
059700     WRITE PRINT-REC.                                                     
059800     ADD 1                             TO WRK-LINEE-PAG.                  
059900     MOVE SPACES                      TO STA-APPL2.                       
060000     MOVE WRK-PROFILO                 TO STA-A2-PROFILO.                  
060100     MOVE WRK-ORIZZONTE               TO STA-A2-ORIZZONTE.                
060200     MOVE WRK-LIQUIDITA               TO STA-A2-LIQUID.                   
060300     MOVE W03-REVIEW-MONTHS           TO STA-A2-REVISIONE.                
060400     MOVE W03-EXP-RETURN              TO STA-A2-RENDIM.                   
060500     MOVE STA-APPL2                   TO PRINT-REC.                       
060600     WRITE PRINT-REC.                                                     
060700     ADD 1                             TO WRK-LINEE-PAG.                  
060800     PERFORM C0710-CARICA-ALLOC       THRU C0710-END.                     
060900     MOVE STA-ALLOC-HDR               TO PRINT-REC.                       
061000     WRITE PRINT-REC.                                                     
061100     ADD 1                             TO WRK-LINEE-PAG.                  
061200     PERFORM C0720-STAMPA-ALLOC       THRU C0720-END                      
061300        VARYING WRK-ALX FROM 1 BY 1 UNTIL WRK-ALX GREATER 6.              
061400     MOVE STA-PROD-HDR                TO PRINT-REC.                       
061500     WRITE PRINT-REC.                                                     
061600     ADD 1                             TO WRK-LINEE-PAG.                  
061700     MOVE STA-PROD-COLHDR             TO PRINT-REC.                       
061800     WRITE PRINT-REC.                                                     
061900     ADD 1                             TO WRK-LINEE-PAG.                  
062000     PERFORM C0730-STAMPA-PROD        THRU C0730-END                      
062100        VARYING WRK-PDX FROM 1 BY 1                                       
062200           UNTIL WRK-PDX GREATER W04-PROD-COUNT.                          
062300     PERFORM C0740-STAMPA-CONSIGLIO   THRU C0740-END.                     
062400     MOVE SPACES                      TO PRINT-REC.                       
062500     WRITE PRINT-REC.                                                     
062600     ADD 1                             TO WRK-LINEE-PAG.                  
062700 C0700-END.                                                               
062800     EXIT.                                                                
062900*****************************************************************         
063000**   CARICA TAVOLA ALLOCAZIONE PER LA STAMPA                   **         
063100*****************************************************************         
063200 C0710-CARICA-ALLOC.                                                      
063300     MOVE 'STOCKS'            TO WRK-ALLOC-NOME(1).                       
063400     MOVE W03-ALLOC-STOCKS    TO WRK-ALLOC-PCT(1).                        
063500     MOVE 'REAL ESTATE'       TO WRK-ALLOC-NOME(2).                       
063600     MOVE W03-ALLOC-REAL-ESTATE TO WRK-ALLOC-PCT(2).                      
063700     MOVE 'BONDS'             TO WRK-ALLOC-NOME(3).                       
063800     MOVE W03-ALLOC-BONDS     TO WRK-ALLOC-PCT(3).                        
063900     MOVE 'SUKUK'             TO WRK-ALLOC-NOME(4).                       
064000     MOVE W03-ALLOC-SUKUK     TO WRK-ALLOC-PCT(4).                        
064100     MOVE 'GOLD'              TO WRK-ALLOC-NOME(5).                       
064200     MOVE W03-ALLOC-GOLD      TO WRK-ALLOC-PCT(5).                        
064300     MOVE 'CROWDFUNDING'      TO WRK-ALLOC-NOME(6).                       
064400     MOVE W03-ALLOC-CROWDFUND TO WRK-ALLOC-PCT(6).                        
064500 C0710-END.                                                               
064600     EXIT.                                                                
064700*****************************************************************         
064800**   STAMPA UNA RIGA DELLA TAVOLA DI ALLOCAZIONE                **        
064900*****************************************************************         
065000 C0720-STAMPA-ALLOC.                                                      
065100     MOVE SPACES                      TO STA-ALLOC-DET.                   
065200     MOVE WRK-ALLOC-NOME(WRK-ALX)     TO STA-AD-NOME.                     
065300     MOVE WRK-ALLOC-PCT(WRK-ALX)      TO STA-AD-PCT.                      
065400     MOVE STA-ALLOC-DET                TO PRINT-REC.                      
065500     WRITE PRINT-REC.                                                     
065600     ADD 1                             TO WRK-LINEE-PAG.                  
065700 C0720-END.                                                               
065800     EXIT.                                                                
065900*****************************************************************         
066000**   STAMPA UN PRODOTTO ABBINATO                                **        
066100*****************************************************************         
066200 C0730-STAMPA-PROD.                                                       
066300     MOVE SPACES                      TO STA-PROD-DET.                    
066400     MOVE W04-PROD-ID(WRK-PDX)        TO STA-PD-ID.                       
066500     MOVE W04-PROD-NAME(WRK-PDX)      TO STA-PD-NOME.                     
066600     MOVE W04-PROD-CATEGORY(WRK-PDX)  TO STA-PD-CATEGORIA.                
066700     MOVE W04-PROD-MIN-USD(WRK-PDX)   TO STA-PD-MIN-USD.                  
066800     MOVE W04-PROD-RETURN(WRK-PDX)    TO STA-PD-RENDIM.                   
066900     MOVE W04-PROD-RISK(WRK-PDX)      TO STA-PD-RISCHIO.                  
067000     MOVE STA-PROD-DET                 TO PRINT-REC.                      
067100     WRITE PRINT-REC.                                                     
067200     ADD 1                             TO WRK-LINEE-PAG.                  
067300 C0730-END.                                                               
067400     EXIT.                                                                
067500*****************************************************************         
067600**   STAMPA TESTO CONSIGLIO (RATIONALE) PER STRATEGIA           **        
067700*****************************************************************         
067800 C0740-STAMPA-CONSIGLIO.                                                  
067900     PERFORM C0745-SELEZIONA-TESTO    THRU C0745-END.                     
068000     MOVE SPACES                      TO STA-TIP-HDR.                     
068100     MOVE APP-LANG                    TO STA-TH-LINGUA.                   
068200     MOVE STA-TIP-HDR                 TO PRINT-REC.                       
068300     WRITE PRINT-REC.                                                     
068400     ADD 1                             TO WRK-LINEE-PAG.                  
068500     MOVE SPACES                      TO STA-TIP-TXT.                     
068600     MOVE WRK-TESTO-CONSIGLIO         TO STA-TT-TESTO.                    
068700     MOVE STA-TIP-TXT                  TO PRINT-REC.                      
068800     WRITE PRINT-REC.                                                     
068900     ADD 1                             TO WRK-LINEE-PAG.                  
069000 C0740-END.                                                               
069100     EXIT.                                                                
069200*****************************************************************         
069300**   SELEZIONE TESTO CONSIGLIO IN BASE ALLA STRATEGIA           **        
069400*****************************************************************         
069500 C0745-SELEZIONA-TESTO.                                                   
069600     IF WRK-STRATEGY EQUAL 'conservative'                                 
069700        MOVE WRK-TESTO-CONS           TO WRK-TESTO-CONSIGLIO              
069800     ELSE                                                                 
069900     IF WRK-STRATEGY EQUAL 'balanced'                                     
070000        MOVE WRK-TESTO-BAL            TO WRK-TESTO-CONSIGLIO              
070100     ELSE                                                                 
070200        MOVE WRK-TESTO-AGG            TO WRK-TESTO-CONSIGLIO.             
070300 C0745-END.                                                               
070400     EXIT.                                                                
070500*****************************************************************         
070600**   CONTEGGIO RICHIESTE ACCETTATE PER STRATEGIA                **        
070700*****************************************************************         
070800 C0800-CONTA-STRATEGIA.                                                   
070900     IF WRK-STRATEGY EQUAL 'conservative'                                 
071000        ADD 1                         TO CNT-CONS                         
071100     ELSE                                                                 
071200     IF WRK-STRATEGY EQUAL 'balanced'                                     
071300        ADD 1                         TO CNT-BAL                          
071400     ELSE                                                                 
071500        ADD 1                         TO CNT-AGG.                         
071600 C0800-END.                                                               
071700     EXIT.                                                                
071800*****************************************************************         
071900**   STAMPA INTESTAZIONE DI PAGINA                              **        
072000*****************************************************************         
072100 C0900-INTESTAZIONE.                                                      
072200     ADD 1                             TO WRK-PAG-NUM.                    
072300     MOVE SPACES                      TO STA-INTEST1.                     
072400     MOVE WRK-DATA-STAMPA              TO STA-I1-DATA.                    
072500     MOVE WRK-PAG-NUM                  TO STA-I1-PAG.                     
072600     MOVE STA-INTEST1                  TO PRINT-REC.                      
072700     WRITE PRINT-REC.                                                     
072800     MOVE SPACES                      TO PRINT-REC.                       
072900     WRITE PRINT-REC.                                                     
073000     MOVE 2                            TO WRK-LINEE-PAG.                  
073100 C0900-END.                                                               
073200     EXIT.                                                                
073300*****************************************************************         
073400**   STAMPA RIEPILOGO FINALE E CHIUSURA FILE                   **         
073500*****************************************************************         
073600 Z0010-SEGNALAZIONI.                                                      
073700     MOVE SPACES                      TO TGW09RC.                         
073800     MOVE 'CL'                        TO W09-FUNZI.                       
073900     PERFORM W0009-RICHIAMO           THRU W0009-END.                     
074000     MOVE STA-TOT-HDR                 TO PRINT-REC.                       
074100     WRITE PRINT-REC.                                                     
074200     MOVE SPACES                      TO PRINT-REC.                       
074300     WRITE PRINT-REC.                                                     
074400     MOVE SPACES                      TO STA-TOT1.                        
074500     MOVE CNT-LETTI                    TO STA-T1-LETTE.                   
074600     MOVE CNT-ACCETTATI                TO STA-T1-ACCETTATE.               
074700     MOVE CNT-SCARTATI                 TO STA-T1-SCARTATE.                
074800     MOVE STA-TOT1                     TO PRINT-REC.                      
074900     WRITE PRINT-REC.                                                     
075000     MOVE SPACES                      TO STA-TOT2.                        
075100     MOVE TOT-BUDGET-USD               TO STA-T2-BUDGET.                  
075200     MOVE STA-TOT2                     TO PRINT-REC.                      
075300     WRITE PRINT-REC.                                                     
075400     MOVE SPACES                      TO STA-TOT3.                        
075500     MOVE CNT-CONS                     TO STA-T3-CONS.                    
075600     MOVE CNT-BAL                      TO STA-T3-BAL.                     
075700     MOVE CNT-AGG                      TO STA-T3-AGG.                     
075800     MOVE STA-TOT3                     TO PRINT-REC.                      
075900     WRITE PRINT-REC.                                                     
076000     CLOSE APPLICANTS.                                                    
076100     CLOSE RECOMMEND.                                                     
076200     CLOSE RPTFILE.                                                       
076300 Z0010-END.                                                               
076400     EXIT.                                                                
076500*---------------------------------------------------------------*         
076600*  RICHIAMO ROUTINE TGW01P                                                
076700*---------------------------------------------------------------*         
076800 W0001-RICHIAMO.                                                          
076900     MOVE 'TGW01P'             TO WRK-MODULO.                             
077000     MOVE TGW01RC              TO WRK-BUF-066.                            
077100     CALL WRK-MODULO USING WRK-BUF-066.                                   
077200     MOVE WRK-BUF-066          TO TGW01RC.                                
077300 W0001-END.                                                               
077400     EXIT.                                                                
077500*---------------------------------------------------------------*         
077600*  RICHIAMO ROUTINE TGW02P                                                
077700*---------------------------------------------------------------*         
077800 W0002-RICHIAMO.                                                          
077900     MOVE 'TGW02P'             TO WRK-MODULO.                             
078000     MOVE TGW02RC              TO WRK-BUF-129.                            
078100     CALL WRK-MODULO USING WRK-BUF-129.                                   
078200     MOVE WRK-BUF-129          TO TGW02RC.                                
078300 W0002-END.                                                               
078400     EXIT.                                                                
078500*---------------------------------------------------------------*         
078600*  RICHIAMO ROUTINE TGW03P                                                
078700*---------------------------------------------------------------*         
078800 W0003-RICHIAMO.                                                          
078900     MOVE 'TGW03P'             TO WRK-MODULO.                             
079000     MOVE TGW03RC              TO WRK-BUF-080.                            
079100     CALL WRK-MODULO USING WRK-BUF-080.                                   
079200     MOVE WRK-BUF-080          TO TGW03RC.                                
079300 W0003-END.                                                               
079400     EXIT.                                                                
079500*---------------------------------------------------------------*         
079600*  RICHIAMO ROUTINE TGW04P                                                
079700*---------------------------------------------------------------*         
079800 W0004-RICHIAMO.                                                          
079900     MOVE 'TGW04P'             TO WRK-MODULO.                             
080000     MOVE TGW04RC              TO WRK-BUF-772.                            
080100     CALL WRK-MODULO USING WRK-BUF-772.                                   
080200     MOVE WRK-BUF-772          TO TGW04RC.                                
080300 W0004-END.                                                               
080400     EXIT.                                                                
080500*---------------------------------------------------------------*         
080600*  RICHIAMO ROUTINE TGW05P                                                
080700*---------------------------------------------------------------*         
080800 W0005-RICHIAMO.                                                          
080900     MOVE 'TGW05P'             TO WRK-MODULO.                             
081000     MOVE TGW05RC              TO WRK-BUF-066.                            
081100     CALL WRK-MODULO USING WRK-BUF-066.                                   
081200     MOVE WRK-BUF-066          TO TGW05RC.                                
081300 W0005-END.                                                               
081400     EXIT.                                                                
081500*---------------------------------------------------------------*         
081600*  RICHIAMO ROUTINE TGW09P                                                
081700*---------------------------------------------------------------*         
081800 W0009-RICHIAMO.                                                          
081900     MOVE 'TGW09P'             TO WRK-MODULO.                             
082000     MOVE TGW09RC              TO WRK-BUF-064.                            
082100     CALL WRK-MODULO USING WRK-BUF-064.                                   
082200     MOVE WRK-BUF-064          TO TGW09RC.                                
082300 W0009-END.                                                               
082400     EXIT.                                                                
