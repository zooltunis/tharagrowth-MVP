000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    TGW05P.                                                   
000300 AUTHOR.        R. DE LUCA.                                               
000400 INSTALLATION.  THARAGROWTH ADVISORY - CONSULENZA INVESTIMENTI.           
000500 DATE-WRITTEN.  05/12/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - RISERVATO ALLA DIREZIONE TECNICA.           
000800*---------------------------------------------------------------*         
000900*                                                               *         
001000*  *******  **   **  **  *****  **  **                         *          
001100*  **   **  **   **  **  **     ** **         PRODOTTO         *          
001200*  **   **  **   **  **  **     ***     CONSULENZA FINANZIARIA *          
001300*  ** * **  **   **  **  **     ** **                          *          
001400*  *******  *******  **  *****  **  **                         *          
001500*       *                                THARAGROWTH S.R.L.    *          
001600*                                                               *         
001700*---------------------------------------------------------------*         
001800*  TGW05P    ROUTINE AVVIO RAPIDO (QUICKSTART)                  *         
001900*  DETERMINA LE PREFERENZE DI ASSET DI DEFAULT QUANDO IL        *         
002000*  RICHIEDENTE HA SELEZIONATO L'AVVIO RAPIDO E NON HA           *         
002100*  INDICATO ALCUNA PREFERENZA DI PRODOTTO                       *         
002200*---------------------------------------------------------------*         
002300*----------         M O D I F I C H E        --------------------*        
002400*  051291 DL0001 PRIMA STESURA ROUTINE AVVIO RAPIDO                       
002500*  091293 DL0002 AGGIUNTO CONTROLLO RISCHIO SCONOSCIUTO = MEDIO           
002600*  140394 AM0004 AGGIUNTE PREFERENZE DI DEFAULT PER PROFILO CAUTO         
002700*  051095 DL0006 AGGIUNTE PREF. DEFAULT PER PROFILO AGGRESSIVO            
002800*  220696 FC0009 RIVISTO DEFAULT SU ORIZZONTE TEMPORALE BREVE             
002900*  140798 GB0007 ADEGUAMENTO ANNO 2000 - CAMPI DATA A 4 CIFRE             
003000*  090999 DL0011 CORRETTA INIZIALIZZAZIONE FLAG PREFERENZA A SPAZI        
003100*  220304 MP0091 RIVISTO CODICE RITORNO SU FUNZIONE NON VALIDA            
003200*  151005 MP0092 ALLINEATE PREFERENZE DEFAULT A NUOVE CLASSI              
003300*  080807 SC0026 VERIFICATA COERENZA DEFAULT CON MOTORE ALLOC.            
003400*  260212 SC0038 RIVISTO COMMENTO SU CAMPI COMMAREA INUTILIZZATI          
003500*---------------------------------------------------------------*         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000 DATA DIVISION.                                                           
004100 WORKING-STORAGE SECTION.                                                 
004200 COPY  TGW05RC.                                                           
004300 COPY  TGG01RC.                                                           
004400 77  W05-WS-SWITCH          PIC X(001) COMP.                              
004500 01  WRK-RUN-DATE.                                                        
004600     05  WRK-RD-AA           PIC 9(002).                                  
004700     05  WRK-RD-MM           PIC 9(002).                                  
004800     05  WRK-RD-GG           PIC 9(002).                                  
004900 01  WRK-RUN-DATE-N REDEFINES WRK-RUN-DATE                                
005000                         PIC 9(006).                                      
005100 01  WRK-CONTATORI.                                                       
005200     05  WRK-CNT-CHIAM       PIC 9(005) COMP-3 VALUE ZERO.                
005300     05  FILLER              PIC X(003).                                  
005400 01  WRK-CONTATORI-R REDEFINES WRK-CONTATORI.                             
005500     05  WRK-CNT-CHIAM-X     PIC X(003).                                  
005600     05  FILLER              PIC X(005).                                  
005700*---------------------------------------------------------------*         
005800*  LINKAGE SECTION                                              *         
005900*---------------------------------------------------------------*         
006000 LINKAGE SECTION.                                                         
006100 01  WRK-COMMAREA        PIC X(0060).                                     
006200 01  WRK-COMMAREA-VIEW REDEFINES WRK-COMMAREA.                            
006300     05  WRK-CV-FUNZI        PIC X(002).                                  
006400     05  FILLER              PIC X(058).                                  
006500*---------------------------------------------------------------*         
006600*  PROCEDURE DIVISION                                           *         
006700*---------------------------------------------------------------*         
006800 PROCEDURE DIVISION USING WRK-COMMAREA.                                   
006900 INIZIO-PGM.                                                              
007000     MOVE WRK-COMMAREA        TO TGW05RC.                                 
007100     PERFORM A0000-HOUSE-KEEPING THRU A0000-END.                          
007200     IF W05-RCODE EQUAL SPACES                                            
007300        PERFORM A0010-ELABORA    THRU A0010-END.                          
007400     MOVE TGW05RC              TO WRK-COMMAREA.                           
007500     GOBACK.                                                              
007600*****************************************************************         
007700**   OPERAZIONI INIZIALI                                      **          
007800*****************************************************************         
007900 A0000-HOUSE-KEEPING.                                                     
008000     MOVE SPACES              TO W05-RCODE.                               
008100     ACCEPT WRK-RUN-DATE-N     FROM DATE.                                 
008200     ADD 1                     TO WRK-CNT-CHIAM.                          
008300     IF W05-FUNZI NOT EQUAL 'DQ'                                          
008400        MOVE 'KO'                        TO W05-RCODE                     
008500        MOVE 'S'                         TO G01-TPERR                     
008600        MOVE 'TGW05P'                    TO G01-ROUNM                     
008700        MOVE 'ERRORE RICHIAMO TGW05P'    TO G01-LABEL                     
008800     MOVE 'CODICE FUNZIONE ERRATA'    TO G01-DESC1.               MP0091  
008900 A0000-END.                                                               
009000     EXIT.                                                                
009100*****************************************************************         
009200**   ELABORAZIONE - DEFAULT AVVIO RAPIDO                       **         
009300*****************************************************************         
009400 A0010-ELABORA.                                                           
009500     IF W05-QUICK NOT EQUAL 'Y'                                           
009600        GO TO A0010-END.                                                  
009700     IF W05-PREF-REAL-ESTATE EQUAL 'Y' OR                                 
009800        W05-PREF-GOLD        EQUAL 'Y' OR                                 
009900        W05-PREF-STOCKS      EQUAL 'Y' OR                                 
010000        W05-PREF-CROWDFUND   EQUAL 'Y' OR                                 
010100        W05-PREF-SUKUK       EQUAL 'Y' OR                                 
010200        W05-PREF-BONDS       EQUAL 'Y'                                    
010300        GO TO A0010-END.                                                  
010400     MOVE 'M'                  TO W05-WS-SWITCH.                  DL0002  
010500     IF W05-RISK EQUAL 'L' OR W05-RISK EQUAL 'M'                          
010600        OR W05-RISK EQUAL 'H'                                             
010700        MOVE W05-RISK          TO W05-WS-SWITCH.                          
010800     IF W05-WS-SWITCH EQUAL 'L'                                           
010900        PERFORM A0100-DEFAULT-BASSO   THRU A0100-END.                     
011000     IF W05-WS-SWITCH EQUAL 'M'                                           
011100        PERFORM A0200-DEFAULT-MEDIO   THRU A0200-END.                     
011200     IF W05-WS-SWITCH EQUAL 'H'                                           
011300        PERFORM A0300-DEFAULT-ALTO    THRU A0300-END.                     
011400 A0010-END.                                                               
011500     EXIT.                                                                
011600*****************************************************************         
011700**   DEFAULT RISCHIO BASSO - OBBLIGAZIONI/SUKUK/ORO            **         
011800*****************************************************************         
011900 A0100-DEFAULT-BASSO.                                                     
012000     MOVE 'Y'                  TO W05-PREF-BONDS.                         
012100     MOVE 'Y'                  TO W05-PREF-SUKUK.                         
012200     MOVE 'Y'                  TO W05-PREF-GOLD.                          
012300 A0100-END.                                                               
012400     EXIT.                                                                
012500*****************************************************************         
012600**   DEFAULT RISCHIO MEDIO - IMMOBILI/AZIONI/ORO               **         
012700*****************************************************************         
012800 A0200-DEFAULT-MEDIO.                                                     
012900     MOVE 'Y'                  TO W05-PREF-REAL-ESTATE.                   
013000     MOVE 'Y'                  TO W05-PREF-STOCKS.                        
013100     MOVE 'Y'                  TO W05-PREF-GOLD.                          
013200 A0200-END.                                                               
013300     EXIT.                                                                
013400*****************************************************************         
013500**   DEFAULT RISCHIO ALTO - AZIONI/CROWDFUND/IMMOBILI          **         
013600*****************************************************************         
013700 A0300-DEFAULT-ALTO.                                                      
013800     MOVE 'Y'                  TO W05-PREF-STOCKS.                        
013900     MOVE 'Y'                  TO W05-PREF-CROWDFUND.                     
014000     MOVE 'Y'                  TO W05-PREF-REAL-ESTATE.                   
014100 A0300-END.                                                               
014200     EXIT.                                                                
