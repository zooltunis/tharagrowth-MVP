000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    TGW02P.                                                   
000300 AUTHOR.        A. MARINI.                                                
000400 INSTALLATION.  THARAGROWTH ADVISORY - CONSULENZA INVESTIMENTI.           
000500 DATE-WRITTEN.  10/12/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - RISERVATO ALLA DIREZIONE TECNICA.           
000800*---------------------------------------------------------------*         
000900*                                                               *         
001000*  *******  **   **  **  *****  **  **                         *          
001100*  **   **  **   **  **  **     ** **         PRODOTTO         *          
001200*  **   **  **   **  **  **     ***     CONSULENZA FINANZIARIA *          
001300*  ** * **  **   **  **  **     ** **                          *          
001400*  *******  *******  **  *****  **  **                         *          
001500*       *                                THARAGROWTH S.R.L.    *          
001600*                                                               *         
001700*---------------------------------------------------------------*         
001800*  TGW02P    ROUTINE PROFILO INVESTIMENTO (PROFILER)            *         
001900*  RICAVA TIPO PROFILO, ORIZZONTE TEMPORALE, LIQUIDITA'         *         
002000*  E RANGE DI RENDIMENTO ATTESO DAL RISCHIO E DALL'OBIETTIVO    *         
002100*---------------------------------------------------------------*         
002200*----------         M O D I F I C H E        --------------------*        
002300*  101291 AM0001 PRIMA STESURA ROUTINE PROFILO INVESTIMENTO               
002400*  051292 AM0003 AGGIUNTA CLASSIFICAZIONE FASCIA BUDGET                   
002500*  180693 AM0005 AGGIUNTO CALCOLO ORIZZONTE TEMPORALE DA OBIETTIVO        
002600*  221293 FC0008 AGGIUNTA DERIVAZIONE LIQUIDITA' DAL RISCHIO              
002700*  090295 AM0010 RIVISTO RANGE RENDIMENTO ATTESO PER PROFILO              
002800*  170696 DL0013 CORRETTA FASCIA BUDGET SU IMPORTI AL LIMITE              
002900*  140798 GB0007 ADEGUAMENTO ANNO 2000 - CAMPI DATA A 4 CIFRE             
003000*  110300 AM0011 AGGIUNTO OBIETTIVO SCONOSCIUTO = CAPITAL GROWTH          
003100*  120602 AM0011 RIVISTO MESSAGGIO DI ERRORE SU RISCHIO NON VALIDO        
003200*  050908 SC0029 ALLINEATA CLASSIFICAZIONE PROFILO A NUOVI LIMITI         
003300*  151211 SC0036 VERIFICATA COERENZA CON TABELLA PROFILI TGW02RC          
003400*  120613 SC0040 STRATEGIA IN MINUSCOLO PER RISPETTO TRACCIATO            
003500*  190613 SC0041 ORIZZONTE E LIQUIDITA' IN MINUSCOLO SU TRACCIATO         
003600*  260613 SC0042 ALLINEATA LUNGHEZZA COMMAREA A TRACCIATO TGW02RC         
003700*  030714 SC0043 FASCIA BUDGET E TIPO PROFILO IN MINUSCOLO SU             
003800*                PAROLA INTERA RISCHIO/OBIETTIVO PER TRACCIATO            
003900*---------------------------------------------------------------*         
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400 DATA DIVISION.                                                           
004500 WORKING-STORAGE SECTION.                                                 
004600 COPY  TGW02RC.                                                           
004700 COPY  TGG01RC.                                                           
004800 01  WRK-RUN-DATE.                                                        
004900     05  WRK-RD-AA           PIC 9(002).                                  
005000     05  WRK-RD-MM           PIC 9(002).                                  
005100     05  WRK-RD-GG           PIC 9(002).                                  
005200 01  WRK-RUN-DATE-N REDEFINES WRK-RUN-DATE                                
005300                         PIC 9(006).                                      
005400 01  WRK-CONTATORI.                                                       
005500     05  WRK-CNT-CHIAM       PIC 9(005) COMP-3 VALUE ZERO.                
005600     05  FILLER              PIC X(003).                                  
005700 01  WRK-CONTATORI-R REDEFINES WRK-CONTATORI.                             
005800     05  WRK-CNT-CHIAM-X     PIC X(003).                                  
005900     05  FILLER              PIC X(005).                                  
006000 01  WRK-GOAL-EFF            PIC X(002).                                  
006100 01  WRK-GOAL-EFF-R REDEFINES WRK-GOAL-EFF                                
006200                         PIC 9(004) COMP.                                 
006300 01  WRK-RISK-WORD            PIC X(006).                                 
006400 01  WRK-GOAL-WORD            PIC X(019).                                 
006500*---------------------------------------------------------------*         
006600*  LINKAGE SECTION                                              *         
006700*---------------------------------------------------------------*         
006800 LINKAGE SECTION.                                                         
006900 01  WRK-COMMAREA        PIC X(0129).                                     
007000*---------------------------------------------------------------*         
007100*  PROCEDURE DIVISION                                           *         
007200*---------------------------------------------------------------*         
007300 PROCEDURE DIVISION USING WRK-COMMAREA.                                   
007400 INIZIO-PGM.                                                              
007500     MOVE WRK-COMMAREA        TO TGW02RC.                                 
007600     PERFORM A0000-HOUSE-KEEPING THRU A0000-END.                          
007700     IF W02-RCODE EQUAL SPACES                                            
007800        PERFORM A0020-ELABORA    THRU A0020-END.                          
007900     MOVE TGW02RC              TO WRK-COMMAREA.                           
008000     GOBACK.                                                              
008100*****************************************************************         
008200**   OPERAZIONI INIZIALI                                      **          
008300*****************************************************************         
008400 A0000-HOUSE-KEEPING.                                                     
008500     MOVE SPACES                  TO W02-RCODE.                           
008600     ACCEPT WRK-RUN-DATE-N         FROM DATE.                             
008700     ADD 1                         TO WRK-CNT-CHIAM.                      
008800 A0000-END.                                                               
008900     EXIT.                                                                
009000*****************************************************************         
009100**   ELABORAZIONE - TEMPLATE DA LIVELLO DI RISCHIO             **         
009200*****************************************************************         
009300 A0020-ELABORA.                                                           
009400     IF W02-RISK EQUAL 'L'                                                
009500        MOVE 'conservative'   TO W02-STRATEGY                             
009600        MOVE 'medium_to_long' TO W02-TIME-HORIZON                         
009700        MOVE 'high'           TO W02-LIQUIDITY                            
009800        MOVE 'low'            TO WRK-RISK-WORD                            
009900        MOVE 03.0             TO W02-RET-LOW                              
010000        MOVE 06.0             TO W02-RET-HIGH                             
010100     ELSE                                                                 
010200        IF W02-RISK EQUAL 'H'                                             
010300           MOVE 'aggressive'     TO W02-STRATEGY                          
010400           MOVE 'long'           TO W02-TIME-HORIZON                      
010500           MOVE 'low'            TO W02-LIQUIDITY                         
010600           MOVE 'high'           TO WRK-RISK-WORD                         
010700           MOVE 08.0             TO W02-RET-LOW                           
010800           MOVE 15.0             TO W02-RET-HIGH                          
010900        ELSE                                                              
011000           MOVE 'balanced'       TO W02-STRATEGY                          
011100           MOVE 'medium_to_long' TO W02-TIME-HORIZON                      
011200           MOVE 'medium'         TO W02-LIQUIDITY                         
011300           MOVE 'medium'         TO WRK-RISK-WORD                         
011400           MOVE 05.0             TO W02-RET-LOW                           
011500           MOVE 10.0             TO W02-RET-HIGH.                         
011600     PERFORM A0030-BUDGET-FACTOR  THRU A0030-END.                         
011700     PERFORM A0040-OBIETTIVO      THRU A0040-END.                         
011800     PERFORM A0050-TIPO-PROFILO   THRU A0050-END.                         
011900 A0020-END.                                                               
012000     EXIT.                                                                
012100*****************************************************************         
012200**   FASCIA BUDGET (SU IMPORTO USD)                            **         
012300*****************************************************************         
012400 A0030-BUDGET-FACTOR.                                                     
012500     IF W02-BUDGET-USD LESS 10000.00                                      
012600        MOVE 'starter'        TO W02-BUDGET-FACTOR                        
012700     ELSE                                                                 
012800        IF W02-BUDGET-USD LESS 100000.00                                  
012900           MOVE 'intermediate'   TO W02-BUDGET-FACTOR                     
013000        ELSE                                                              
013100           MOVE 'advanced'       TO W02-BUDGET-FACTOR.                    
013200 A0030-END.                                                               
013300     EXIT.                                                                
013400*****************************************************************         
013500**   RETTIFICA PER OBIETTIVO (ORIZZONTE E LIQUIDITA')          **         
013600*****************************************************************         
013700 A0040-OBIETTIVO.                                                         
013800     MOVE W02-GOAL             TO WRK-GOAL-EFF.                           
013900     IF WRK-GOAL-EFF EQUAL 'RT'                                           
014000        MOVE 'long'           TO W02-TIME-HORIZON                         
014100        MOVE 'low'            TO W02-LIQUIDITY                            
014200        MOVE 'retirement'          TO WRK-GOAL-WORD                       
014300     ELSE                                                                 
014400        IF WRK-GOAL-EFF EQUAL 'PI'                                        
014500           MOVE 'medium'         TO W02-TIME-HORIZON                      
014600           MOVE 'medium'         TO W02-LIQUIDITY                         
014700           MOVE 'passive_income'      TO WRK-GOAL-WORD                    
014800        ELSE                                                              
014900           IF WRK-GOAL-EFF EQUAL 'CG'                                     
015000              MOVE 'long'           TO W02-TIME-HORIZON                   
015100              MOVE 'low'            TO W02-LIQUIDITY                      
015200              MOVE 'capital_growth'      TO WRK-GOAL-WORD                 
015300           ELSE                                                           
015400              IF WRK-GOAL-EFF EQUAL 'CE'                                  
015500                 MOVE 'medium'         TO W02-TIME-HORIZON                
015600                 MOVE 'medium'         TO W02-LIQUIDITY                   
015700                 MOVE 'children_education'  TO WRK-GOAL-WORD              
015800              ELSE                                                        
015900                 IF WRK-GOAL-EFF EQUAL 'WP'                               
016000                    MOVE 'long'           TO W02-TIME-HORIZON             
016100                    MOVE 'high'           TO W02-LIQUIDITY                
016200                    MOVE 'wealth_preservation' TO WRK-GOAL-WORD           
016300                 ELSE                                                     
016400                    IF WRK-GOAL-EFF EQUAL 'EF'                            
016500                       MOVE 'short'          TO W02-TIME-HORIZON          
016600                       MOVE 'high'           TO W02-LIQUIDITY             
016700                       MOVE 'emergency_fund'     TO WRK-GOAL-WORD         
016800                    ELSE                                                  
016900                       MOVE 'CG'             TO WRK-GOAL-EFF              
017000                       MOVE 'long'           TO W02-TIME-HORIZON          
017100                       MOVE 'low'            TO W02-LIQUIDITY             
017200                       MOVE 'capital_growth'     TO WRK-GOAL-WORD.SC0043  
017300 A0040-END.                                                               
017400     EXIT.                                                                
017500*****************************************************************         
017600**   COMPOSIZIONE STRINGA TIPO PROFILO                         **         
017700*****************************************************************         
017800 A0050-TIPO-PROFILO.                                                      
017900     MOVE SPACES                   TO W02-PROFILE-TYPE.                   
018000     STRING WRK-RISK-WORD      DELIMITED BY SPACE                         
018100            '_'                DELIMITED BY SIZE                          
018200            WRK-GOAL-WORD      DELIMITED BY SPACE                         
018300            '_'                DELIMITED BY SIZE                          
018400            W02-BUDGET-FACTOR  DELIMITED BY SPACE                         
018500       INTO W02-PROFILE-TYPE.                                             
018600 A0050-END.                                                               
018700     EXIT.                                                                
