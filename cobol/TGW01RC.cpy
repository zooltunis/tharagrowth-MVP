000100*----------------------------------------------------------------*        
000200*   TGW01RC   COMMAREA ROUTINE TGW01P - CAMBIO VALUTA (CONVERT)  *        
000300*----------------------------------------------------------------*        
000400 01  TGW01RC.                                                             
000500     05  W01-FUNZI           PIC X(002).                                  
000600     05  W01-RCODE           PIC X(002).                                  
000700     05  W01-CURR-FROM       PIC X(003).                                  
000800     05  W01-CURR-TO         PIC X(003).                                  
000900     05  W01-BUDGET-NATIVE   PIC 9(008).                                  
001000     05  W01-RATE-VALUE      PIC 9(003)V9(004).                           
001100     05  W01-RATE-FLAG       PIC X(001).                                  
001200         88  W01-RATE-OK             VALUE SPACE.                         
001300         88  W01-RATE-NON-DISP       VALUE 'U'.                           
001400     05  W01-BUDGET-USD      PIC 9(008)V99.                               
001500     05  FILLER              PIC X(030).                                  
