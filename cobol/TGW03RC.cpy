000100*----------------------------------------------------------------*        
000200*   TGW03RC   COMMAREA ROUTINE TGW03P - MOTORE ALLOCAZIONE       *        
000300*----------------------------------------------------------------*        
000400 01  TGW03RC.                                                             
000500     05  W03-FUNZI           PIC X(002).                                  
000600     05  W03-RCODE           PIC X(002).                                  
000700     05  W03-STRATEGY        PIC X(012).                                  
000800     05  W03-RISK            PIC X(001).                                  
000900     05  W03-GOAL            PIC X(002).                                  
001000     05  W03-PREF-FLAGS.                                                  
001100         10  W03-PREF-REAL-ESTATE  PIC X(001).                            
001200         10  W03-PREF-GOLD         PIC X(001).                            
001300         10  W03-PREF-STOCKS       PIC X(001).                            
001400         10  W03-PREF-CROWDFUND    PIC X(001).                            
001500         10  W03-PREF-SUKUK        PIC X(001).                            
001600         10  W03-PREF-BONDS        PIC X(001).                            
001700     05  W03-ALLOCAZIONE.                                                 
001800         10  W03-ALLOC-STOCKS      PIC 9(003)V9.                          
001900         10  W03-ALLOC-REAL-ESTATE PIC 9(003)V9.                          
002000         10  W03-ALLOC-BONDS       PIC 9(003)V9.                          
002100         10  W03-ALLOC-SUKUK       PIC 9(003)V9.                          
002200         10  W03-ALLOC-GOLD        PIC 9(003)V9.                          
002300         10  W03-ALLOC-CROWDFUND   PIC 9(003)V9.                          
002400     05  W03-EXP-RETURN      PIC 9(002)V9.                                
002500     05  W03-REVIEW-MONTHS   PIC 9(002).                                  
002600     05  FILLER              PIC X(020).                                  
