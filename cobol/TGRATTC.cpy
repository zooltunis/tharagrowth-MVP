000100*----------------------------------------------------------------*        
000200*   TGRATTC   TABELLA CAMBI VALUTARI - DATI COMPILATI IN PROGRAMMA        
000300*               NOVE COPPIE VALUTA, CAMBIO VERSO USD E VICEVERSA          
000400*----------------------------------------------------------------*        
000500 01  TG-RATE-TABLE-DATA.                                                  
000600     05  FILLER              PIC X(013) VALUE 'USDAED0036700'.            
000700     05  FILLER              PIC X(013) VALUE 'USDSAR0037500'.            
000800     05  FILLER              PIC X(013) VALUE 'USDEUR0008500'.            
000900     05  FILLER              PIC X(013) VALUE 'USDGBP0007300'.            
001000     05  FILLER              PIC X(013) VALUE 'AEDSAR0010200'.            
001100     05  FILLER              PIC X(013) VALUE 'AEDUSD0002700'.            
001200     05  FILLER              PIC X(013) VALUE 'SARUSD0002700'.            
001300     05  FILLER              PIC X(013) VALUE 'EURUSD0011800'.            
001400     05  FILLER              PIC X(013) VALUE 'GBPUSD0013700'.            
001500 01  TG-RATE-TABLE REDEFINES TG-RATE-TABLE-DATA.                          
001600     05  RATE-ENTRY OCCURS 9 TIMES                                        
001700                     INDEXED BY RATE-IDX.                                 
001800         10  RATE-FROM       PIC X(003).                                  
001900         10  RATE-TO         PIC X(003).                                  
002000         10  RATE-VALUE      PIC 9(003)V9(004).                           
