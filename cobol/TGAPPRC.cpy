000100*----------------------------------------------------------------*        
000200*   TGAPPRC    RECORD ANAGRAFICA RICHIESTA CONSULENZA (INPUT)             
000300*               FILE APPLICANTS - UNA RIGA PER RICHIEDENTE                
000400*----------------------------------------------------------------*        
000500 01  TGAPPRC.                                                             
000600     05  APP-ID              PIC X(008).                                  
000700     05  APP-BUDGET          PIC 9(008).                                  
000800     05  APP-CURRENCY        PIC X(003).                                  
000900     05  APP-GOAL            PIC X(002).                                  
001000         88  APP-GOAL-RETIREMENT       VALUE 'RT'.                        
001100         88  APP-GOAL-PASSIVE-INCOME   VALUE 'PI'.                        
001200         88  APP-GOAL-CAPITAL-GROWTH   VALUE 'CG'.                        
001300         88  APP-GOAL-CHILD-EDUCATION  VALUE 'CE'.                        
001400         88  APP-GOAL-WEALTH-PRESERV   VALUE 'WP'.                        
001500         88  APP-GOAL-EMERGENCY-FUND   VALUE 'EF'.                        
001600     05  APP-RISK            PIC X(001).                                  
001700         88  APP-RISK-LOW              VALUE 'L'.                         
001800         88  APP-RISK-MEDIUM           VALUE 'M'.                         
001900         88  APP-RISK-HIGH             VALUE 'H'.                         
002000     05  APP-PREF-FLAGS.                                                  
002100         10  APP-PREF-REAL-ESTATE  PIC X(001).                            
002200         10  APP-PREF-GOLD         PIC X(001).                            
002300         10  APP-PREF-STOCKS       PIC X(001).                            
002400         10  APP-PREF-CROWDFUND    PIC X(001).                            
002500         10  APP-PREF-SUKUK        PIC X(001).                            
002600         10  APP-PREF-BONDS        PIC X(001).                            
002700     05  APP-QUICK           PIC X(001).                                  
002800         88  APP-QUICK-START           VALUE 'Y'.                         
002900     05  APP-LANG            PIC X(002).                                  
003000     05  FILLER              PIC X(009).                                  
