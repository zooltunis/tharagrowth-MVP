000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    TGW03P.                                                   
000300 AUTHOR.        F. COLOMBO.                                               
000400 INSTALLATION.  THARAGROWTH ADVISORY - CONSULENZA INVESTIMENTI.           
000500 DATE-WRITTEN.  15/01/1992.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - RISERVATO ALLA DIREZIONE TECNICA.           
000800*---------------------------------------------------------------*         
000900*                                                               *         
001000*  *******  **   **  **  *****  **  **                         *          
001100*  **   **  **   **  **  **     ** **         PRODOTTO         *          
001200*  **   **  **   **  **  **     ***     CONSULENZA FINANZIARIA *          
001300*  ** * **  **   **  **  **     ** **                          *          
001400*  *******  *******  **  *****  **  **                         *          
001500*       *                                THARAGROWTH S.R.L.    *          
001600*                                                               *         
001700*---------------------------------------------------------------*         
001800*  TGW03P    MOTORE DI ALLOCAZIONE PORTAFOGLIO (ALLOC)          *         
001900*  CALCOLA LA RIPARTIZIONE PERCENTUALE SULLE SEI CLASSI DI      *         
002000*  ATTIVITA' (AZIONI, IMMOBILI, OBBLIGAZIONI, SUKUK, ORO,       *         
002100*  CROWDFUNDING) E IL RENDIMENTO ATTESO DEL PORTAFOGLIO         *         
002200*---------------------------------------------------------------*         
002300*----------         M O D I F I C H E        --------------------*        
002400*  150192 FC0001 PRIMA STESURA MOTORE DI ALLOCAZIONE                      
002500*  200293 FC0006 AGGIUNTA FASE DI BOOST SULLE PREFERENZE                  
002600*  110594 FC0009 AGGIUNTA RETTIFICA PER OBIETTIVO E RINORMALIZZO          
002700*  280994 DL0010 CORRETTA RINORMALIZZAZIONE SU TOTALE DIVERSO 100         
002800*  150695 FC0011 AGGIUNTA FREQUENZA DI REVISIONE PER PROFILO              
002900*  200296 AM0013 RIVISTO BOOST SU PREFERENZE MULTIPLE CONCORRENTI         
003000*  140798 GB0007 ADEGUAMENTO ANNO 2000 - CAMPI DATA A 4 CIFRE             
003100*  180999 FC0013 CORRETTO ARROTONDAMENTO PERCENTUALI ALLOCAZIONE          
003200*  030603 FC0014 RIVISTO CALCOLO RENDIMENTO PESATO PER RISCHIO            
003300*  220805 MP0019 ALLINEATE SEI CLASSI ATTIVITA' A NUOVO CATALOGO          
003400*  140309 SC0031 VERIFICATO SCOSTAMENTO MASSIMO SU RINORMALIZZO           
003500*  120613 SC0040 CONFRONTO STRATEGIA IN MINUSCOLO SU BASE E FREQ.         
003600*---------------------------------------------------------------*         
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM.                                                  
004100 DATA DIVISION.                                                           
004200 WORKING-STORAGE SECTION.                                                 
004300 COPY  TGW03RC.                                                           
004400 COPY  TGG01RC.                                                           
004500 01  WRK-RUN-DATE.                                                        
004600     05  WRK-RD-AA           PIC 9(002).                                  
004700     05  WRK-RD-MM           PIC 9(002).                                  
004800     05  WRK-RD-GG           PIC 9(002).                                  
004900 01  WRK-RUN-DATE-N REDEFINES WRK-RUN-DATE                                
005000                         PIC 9(006).                                      
005100 01  WRK-CONTATORI.                                                       
005200     05  WRK-CNT-CHIAM       PIC 9(005) COMP-3 VALUE ZERO.                
005300     05  FILLER              PIC X(003).                                  
005400 01  WRK-CONTATORI-R REDEFINES WRK-CONTATORI.                             
005500     05  WRK-CNT-CHIAM-X     PIC X(003).                                  
005600     05  FILLER              PIC X(005).                                  
005700 77  WRK-ANY-PREF            PIC X(001) VALUE 'N'.                        
005800     88  ANY-PREF                 VALUE 'S'.                              
005900*    ALLOCAZIONE BASE PER STRATEGIA (STEP 1)                              
006000 01  WRK-ALLOC-BASE.                                                      
006100     05  WRK-A-STOCKS        PIC S9(3)V9(4) COMP-3.                       
006200     05  WRK-A-REAL-ESTATE   PIC S9(3)V9(4) COMP-3.                       
006300     05  WRK-A-BONDS         PIC S9(3)V9(4) COMP-3.                       
006400     05  WRK-A-SUKUK         PIC S9(3)V9(4) COMP-3.                       
006500     05  WRK-A-GOLD          PIC S9(3)V9(4) COMP-3.                       
006600     05  WRK-A-CROWDFUND     PIC S9(3)V9(4) COMP-3.                       
006700*    ALLOCAZIONE DOPO BOOST PREFERENZE (STEP 2)                           
006800 01  WRK-ALLOC-BOOST.                                                     
006900     05  WRK-B-STOCKS        PIC S9(3)V9(4) COMP-3.                       
007000     05  WRK-B-REAL-ESTATE   PIC S9(3)V9(4) COMP-3.                       
007100     05  WRK-B-BONDS         PIC S9(3)V9(4) COMP-3.                       
007200     05  WRK-B-SUKUK         PIC S9(3)V9(4) COMP-3.                       
007300     05  WRK-B-GOLD          PIC S9(3)V9(4) COMP-3.                       
007400     05  WRK-B-CROWDFUND     PIC S9(3)V9(4) COMP-3.                       
007500     05  WRK-B-TOTBOOST      PIC S9(3)V9(4) COMP-3.                       
007600     05  WRK-B-TOTALL        PIC S9(3)V9(4) COMP-3.                       
007700*    ALLOCAZIONE DOPO RETTIFICA OBIETTIVO (STEP 3)                        
007800 01  WRK-ALLOC-GOAL.                                                      
007900     05  WRK-C-STOCKS        PIC S9(3)V9(4) COMP-3.                       
008000     05  WRK-C-REAL-ESTATE   PIC S9(3)V9(4) COMP-3.                       
008100     05  WRK-C-BONDS         PIC S9(3)V9(4) COMP-3.                       
008200     05  WRK-C-SUKUK         PIC S9(3)V9(4) COMP-3.                       
008300     05  WRK-C-GOLD          PIC S9(3)V9(4) COMP-3.                       
008400     05  WRK-C-CROWDFUND     PIC S9(3)V9(4) COMP-3.                       
008500     05  WRK-C-TOTALL        PIC S9(3)V9(4) COMP-3.                       
008600 01  WRK-GOAL-FACTORS.                                                    
008700     05  WRK-GF-STOCKS       PIC 9(001)V9(001) COMP-3.                    
008800     05  WRK-GF-REAL-ESTATE  PIC 9(001)V9(001) COMP-3.                    
008900     05  WRK-GF-BONDS        PIC 9(001)V9(001) COMP-3.                    
009000     05  WRK-GF-SUKUK        PIC 9(001)V9(001) COMP-3.                    
009100     05  WRK-GF-GOLD         PIC 9(001)V9(001) COMP-3.                    
009200     05  WRK-GF-CROWDFUND    PIC 9(001)V9(001) COMP-3.                    
009300 01  WRK-NORM-1DP            PIC S9(3)V9 COMP-3.                          
009400 01  WRK-RENDIM-PESO         PIC S9(3)V9(4) COMP-3.                       
009500 01  WRK-FATT-RISCHIO        PIC 9(001)V9(001) COMP-3.                    
009600*---------------------------------------------------------------*         
009700*  LINKAGE SECTION                                              *         
009800*---------------------------------------------------------------*         
009900 LINKAGE SECTION.                                                         
010000 01  WRK-COMMAREA        PIC X(0080).                                     
010100 01  WRK-COMMAREA-VIEW REDEFINES WRK-COMMAREA.                            
010200     05  WRK-CV-FUNZI        PIC X(002).                                  
010300     05  FILLER              PIC X(078).                                  
010400*---------------------------------------------------------------*         
010500*  PROCEDURE DIVISION                                           *         
010600*---------------------------------------------------------------*         
010700 PROCEDURE DIVISION USING WRK-COMMAREA.                                   
010800 INIZIO-PGM.                                                              
010900     MOVE WRK-COMMAREA        TO TGW03RC.                                 
011000     PERFORM A0000-HOUSE-KEEPING THRU A0000-END.                          
011100     IF W03-RCODE EQUAL SPACES                                            
011200        PERFORM A0010-BASE           THRU A0010-END                       
011300        PERFORM A0020-BOOST          THRU A0020-END                       
011400        PERFORM A0030-OBIETTIVO      THRU A0030-END                       
011500        PERFORM A0040-RENDIMENTO     THRU A0040-END                       
011600        PERFORM A0050-FREQUENZA      THRU A0050-END.                      
011700     MOVE TGW03RC              TO WRK-COMMAREA.                           
011800     GOBACK.                                                              
011900*****************************************************************         
012000**   OPERAZIONI INIZIALI                                      **          
012100*****************************************************************         
012200 A0000-HOUSE-KEEPING.                                                     
012300     MOVE SPACES              TO W03-RCODE.                               
012400     ACCEPT WRK-RUN-DATE-N     FROM DATE.                                 
012500     ADD 1                     TO WRK-CNT-CHIAM.                          
012600     IF W03-FUNZI NOT EQUAL 'AL'                                          
012700        MOVE 'KO'                        TO W03-RCODE                     
012800        MOVE 'S'                         TO G01-TPERR                     
012900        MOVE 'TGW03P'                    TO G01-ROUNM                     
013000        MOVE 'ERRORE RICHIAMO TGW03P'    TO G01-LABEL                     
013100        MOVE 'CODICE FUNZIONE ERRATA'    TO G01-DESC1.                    
013200 A0000-END.                                                               
013300     EXIT.                                                                
013400*****************************************************************         
013500**   STEP 1 - ALLOCAZIONE BASE PER STRATEGIA                  **          
013600*****************************************************************         
013700 A0010-BASE.                                                              
013800     IF W03-STRATEGY EQUAL 'conservative'                                 
013900        MOVE  5    TO WRK-A-STOCKS                                        
014000        MOVE 15    TO WRK-A-REAL-ESTATE                                   
014100        MOVE 50    TO WRK-A-BONDS                                         
014200        MOVE 20    TO WRK-A-SUKUK                                         
014300        MOVE 10    TO WRK-A-GOLD                                          
014400        MOVE  0    TO WRK-A-CROWDFUND                                     
014500     ELSE                                                                 
014600        IF W03-STRATEGY EQUAL 'aggressive'                                
014700           MOVE 60    TO WRK-A-STOCKS                                     
014800           MOVE 20    TO WRK-A-REAL-ESTATE                                
014900           MOVE  3    TO WRK-A-BONDS                                      
015000           MOVE  0    TO WRK-A-SUKUK                                      
015100           MOVE  7    TO WRK-A-GOLD                                       
015200           MOVE 10    TO WRK-A-CROWDFUND                                  
015300        ELSE                                                              
015400           MOVE 40    TO WRK-A-STOCKS                                     
015500           MOVE 25    TO WRK-A-REAL-ESTATE                                
015600           MOVE 15    TO WRK-A-BONDS                                      
015700           MOVE 10    TO WRK-A-SUKUK                                      
015800           MOVE 10    TO WRK-A-GOLD                                       
015900           MOVE  0    TO WRK-A-CROWDFUND.                                 
016000 A0010-END.                                                               
016100     EXIT.                                                                
016200*****************************************************************         
016300**   STEP 2 - BOOST PREFERENZE E RINORMALIZZO                 **          
016400*****************************************************************         
016500 A0020-BOOST.                                                             
016600     MOVE 'N' TO WRK-ANY-PREF.                                            
016700     IF W03-PREF-REAL-ESTATE EQUAL 'Y' OR                                 
016800        W03-PREF-GOLD EQUAL 'Y' OR                                        
016900        W03-PREF-STOCKS EQUAL 'Y' OR                                      
017000        W03-PREF-CROWDFUND EQUAL 'Y' OR                                   
017100        W03-PREF-SUKUK EQUAL 'Y' OR                                       
017200        W03-PREF-BONDS EQUAL 'Y'                                          
017300        MOVE 'S' TO WRK-ANY-PREF.                                         
017400     IF ANY-PREF                                                          
017500        PERFORM A0021-BOOST-CALCOLA THRU A0021-END                        
017600        PERFORM A0022-BOOST-RIDUCI  THRU A0022-END                        
017700        PERFORM A0023-BOOST-NORM    THRU A0023-END                        
017800     ELSE                                                                 
017900        MOVE WRK-A-STOCKS       TO WRK-B-STOCKS                           
018000        MOVE WRK-A-REAL-ESTATE  TO WRK-B-REAL-ESTATE                      
018100        MOVE WRK-A-BONDS        TO WRK-B-BONDS                            
018200        MOVE WRK-A-SUKUK        TO WRK-B-SUKUK                            
018300        MOVE WRK-A-GOLD         TO WRK-B-GOLD                             
018400        MOVE WRK-A-CROWDFUND    TO WRK-B-CROWDFUND.                       
018500 A0020-END.                                                               
018600     EXIT.                                                                
018700*****************************************************************         
018800**   BOOST DELLE CLASSI PREFERITE (+20%)                       **         
018900*****************************************************************         
019000 A0021-BOOST-CALCOLA.                                                     
019100     MOVE ZERO TO WRK-B-TOTBOOST.                                         
019200     IF W03-PREF-STOCKS EQUAL 'Y'                                         
019300        COMPUTE WRK-B-STOCKS = WRK-A-STOCKS * 1.2                         
019400        COMPUTE WRK-B-TOTBOOST = WRK-B-TOTBOOST +                         
019500                (WRK-A-STOCKS * 0.2)                                      
019600     ELSE                                                                 
019700        MOVE WRK-A-STOCKS TO WRK-B-STOCKS.                                
019800     IF W03-PREF-REAL-ESTATE EQUAL 'Y'                                    
019900        COMPUTE WRK-B-REAL-ESTATE = WRK-A-REAL-ESTATE * 1.2               
020000        COMPUTE WRK-B-TOTBOOST = WRK-B-TOTBOOST +                         
020100                (WRK-A-REAL-ESTATE * 0.2)                                 
020200     ELSE                                                                 
020300        MOVE WRK-A-REAL-ESTATE TO WRK-B-REAL-ESTATE.                      
020400     IF W03-PREF-BONDS EQUAL 'Y'                                          
020500        COMPUTE WRK-B-BONDS = WRK-A-BONDS * 1.2                           
020600        COMPUTE WRK-B-TOTBOOST = WRK-B-TOTBOOST +                         
020700                (WRK-A-BONDS * 0.2)                                       
020800     ELSE                                                                 
020900        MOVE WRK-A-BONDS TO WRK-B-BONDS.                                  
021000     IF W03-PREF-SUKUK EQUAL 'Y'                                          
021100        COMPUTE WRK-B-SUKUK = WRK-A-SUKUK * 1.2                           
021200        COMPUTE WRK-B-TOTBOOST = WRK-B-TOTBOOST +                         
021300                (WRK-A-SUKUK * 0.2)                                       
021400     ELSE                                                                 
021500        MOVE WRK-A-SUKUK TO WRK-B-SUKUK.                                  
021600     IF W03-PREF-GOLD EQUAL 'Y'                                           
021700        COMPUTE WRK-B-GOLD = WRK-A-GOLD * 1.2                             
021800        COMPUTE WRK-B-TOTBOOST = WRK-B-TOTBOOST +                         
021900                (WRK-A-GOLD * 0.2)                                        
022000     ELSE                                                                 
022100        MOVE WRK-A-GOLD TO WRK-B-GOLD.                                    
022200     IF W03-PREF-CROWDFUND EQUAL 'Y'                                      
022300        COMPUTE WRK-B-CROWDFUND = WRK-A-CROWDFUND * 1.2                   
022400        COMPUTE WRK-B-TOTBOOST = WRK-B-TOTBOOST +                         
022500                (WRK-A-CROWDFUND * 0.2)                                   
022600     ELSE                                                                 
022700        MOVE WRK-A-CROWDFUND TO WRK-B-CROWDFUND.                          
022800 A0021-END.                                                               
022900     EXIT.                                                                
023000*****************************************************************         
023100**   RIDUZIONE DELLE CLASSI NON PREFERITE                      **         
023200*****************************************************************         
023300 A0022-BOOST-RIDUCI.                                                      
023400     IF W03-PREF-STOCKS NOT EQUAL 'Y'                                     
023500        COMPUTE WRK-B-STOCKS = WRK-A-STOCKS -                             
023600                ((WRK-A-STOCKS / 100) * WRK-B-TOTBOOST)                   
023700        IF WRK-B-STOCKS LESS ZERO                                         
023800           MOVE ZERO TO WRK-B-STOCKS.                                     
023900     IF W03-PREF-REAL-ESTATE NOT EQUAL 'Y'                                
024000        COMPUTE WRK-B-REAL-ESTATE = WRK-A-REAL-ESTATE -                   
024100                ((WRK-A-REAL-ESTATE / 100) * WRK-B-TOTBOOST)              
024200        IF WRK-B-REAL-ESTATE LESS ZERO                                    
024300           MOVE ZERO TO WRK-B-REAL-ESTATE.                                
024400     IF W03-PREF-BONDS NOT EQUAL 'Y'                                      
024500        COMPUTE WRK-B-BONDS = WRK-A-BONDS -                               
024600                ((WRK-A-BONDS / 100) * WRK-B-TOTBOOST)                    
024700        IF WRK-B-BONDS LESS ZERO                                          
024800           MOVE ZERO TO WRK-B-BONDS.                                      
024900     IF W03-PREF-SUKUK NOT EQUAL 'Y'                                      
025000        COMPUTE WRK-B-SUKUK = WRK-A-SUKUK -                               
025100                ((WRK-A-SUKUK / 100) * WRK-B-TOTBOOST)                    
025200        IF WRK-B-SUKUK LESS ZERO                                          
025300           MOVE ZERO TO WRK-B-SUKUK.                                      
025400     IF W03-PREF-GOLD NOT EQUAL 'Y'                                       
025500        COMPUTE WRK-B-GOLD = WRK-A-GOLD -                                 
025600                ((WRK-A-GOLD / 100) * WRK-B-TOTBOOST)                     
025700        IF WRK-B-GOLD LESS ZERO                                           
025800           MOVE ZERO TO WRK-B-GOLD.                                       
025900     IF W03-PREF-CROWDFUND NOT EQUAL 'Y'                                  
026000        COMPUTE WRK-B-CROWDFUND = WRK-A-CROWDFUND -                       
026100                ((WRK-A-CROWDFUND / 100) * WRK-B-TOTBOOST)                
026200        IF WRK-B-CROWDFUND LESS ZERO                                      
026300           MOVE ZERO TO WRK-B-CROWDFUND.                                  
026400 A0022-END.                                                               
026500     EXIT.                                                                
026600*****************************************************************         
026700**   RINORMALIZZO A 100 DOPO IL BOOST (1 DECIMALE)             **         
026800*****************************************************************         
026900 A0023-BOOST-NORM.                                                        
027000     COMPUTE WRK-B-TOTALL = WRK-B-STOCKS + WRK-B-REAL-ESTATE +            
027100             WRK-B-BONDS + WRK-B-SUKUK + WRK-B-GOLD +                     
027200             WRK-B-CROWDFUND.                                             
027300     IF WRK-B-TOTALL EQUAL ZERO                                           
027400        MOVE 100 TO WRK-B-TOTALL.                                         
027500     COMPUTE WRK-NORM-1DP ROUNDED =                                       
027600             (WRK-B-STOCKS / WRK-B-TOTALL) * 100.                         
027700     MOVE WRK-NORM-1DP TO WRK-B-STOCKS.                                   
027800     COMPUTE WRK-NORM-1DP ROUNDED =                                       
027900             (WRK-B-REAL-ESTATE / WRK-B-TOTALL) * 100.                    
028000     MOVE WRK-NORM-1DP TO WRK-B-REAL-ESTATE.                              
028100     COMPUTE WRK-NORM-1DP ROUNDED =                                       
028200             (WRK-B-BONDS / WRK-B-TOTALL) * 100.                          
028300     MOVE WRK-NORM-1DP TO WRK-B-BONDS.                                    
028400     COMPUTE WRK-NORM-1DP ROUNDED =                                       
028500             (WRK-B-SUKUK / WRK-B-TOTALL) * 100.                          
028600     MOVE WRK-NORM-1DP TO WRK-B-SUKUK.                                    
028700     COMPUTE WRK-NORM-1DP ROUNDED =                                       
028800             (WRK-B-GOLD / WRK-B-TOTALL) * 100.                           
028900     MOVE WRK-NORM-1DP TO WRK-B-GOLD.                                     
029000     COMPUTE WRK-NORM-1DP ROUNDED =                                       
029100             (WRK-B-CROWDFUND / WRK-B-TOTALL) * 100.                      
029200     MOVE WRK-NORM-1DP TO WRK-B-CROWDFUND.                                
029300 A0023-END.                                                               
029400     EXIT.                                                                
029500*****************************************************************         
029600**   STEP 3 - RETTIFICA PER OBIETTIVO E RINORMALIZZO           **         
029700*****************************************************************         
029800 A0030-OBIETTIVO.                                                         
029900     MOVE 1.0 TO WRK-GF-STOCKS      WRK-GF-REAL-ESTATE                    
030000                 WRK-GF-BONDS       WRK-GF-SUKUK                          
030100                 WRK-GF-GOLD        WRK-GF-CROWDFUND.                     
030200     IF W03-GOAL EQUAL 'PI'                                               
030300        MOVE 1.3 TO WRK-GF-REAL-ESTATE                                    
030400        MOVE 1.2 TO WRK-GF-SUKUK                                          
030500        MOVE 1.2 TO WRK-GF-BONDS                                          
030600        MOVE 0.8 TO WRK-GF-STOCKS.                                        
030700     IF W03-GOAL EQUAL 'RT'                                               
030800        MOVE 1.2 TO WRK-GF-STOCKS                                         
030900        MOVE 1.1 TO WRK-GF-REAL-ESTATE                                    
031000        MOVE 1.1 TO WRK-GF-BONDS                                          
031100        MOVE 0.7 TO WRK-GF-CROWDFUND.                                     
031200     IF W03-GOAL EQUAL 'CE'                                               
031300        MOVE 1.3 TO WRK-GF-BONDS                                          
031400        MOVE 1.2 TO WRK-GF-SUKUK                                          
031500        MOVE 1.1 TO WRK-GF-REAL-ESTATE                                    
031600        MOVE 0.9 TO WRK-GF-STOCKS.                                        
031700     IF W03-GOAL EQUAL 'WP'                                               
031800        MOVE 1.4 TO WRK-GF-GOLD                                           
031900        MOVE 1.3 TO WRK-GF-BONDS                                          
032000        MOVE 1.2 TO WRK-GF-SUKUK                                          
032100        MOVE 0.7 TO WRK-GF-STOCKS                                         
032200        MOVE 0.5 TO WRK-GF-CROWDFUND.                                     
032300     IF W03-GOAL EQUAL 'EF'                                               
032400        MOVE 1.5 TO WRK-GF-BONDS                                          
032500        MOVE 1.3 TO WRK-GF-SUKUK                                          
032600        MOVE 1.2 TO WRK-GF-GOLD                                           
032700        MOVE 0.3 TO WRK-GF-STOCKS                                         
032800        MOVE 0.5 TO WRK-GF-REAL-ESTATE.                                   
032900     COMPUTE WRK-C-STOCKS = WRK-B-STOCKS * WRK-GF-STOCKS.                 
033000     COMPUTE WRK-C-REAL-ESTATE =                                          
033100             WRK-B-REAL-ESTATE * WRK-GF-REAL-ESTATE.                      
033200     COMPUTE WRK-C-BONDS = WRK-B-BONDS * WRK-GF-BONDS.                    
033300     COMPUTE WRK-C-SUKUK = WRK-B-SUKUK * WRK-GF-SUKUK.                    
033400     COMPUTE WRK-C-GOLD  = WRK-B-GOLD  * WRK-GF-GOLD.                     
033500     COMPUTE WRK-C-CROWDFUND =                                            
033600             WRK-B-CROWDFUND * WRK-GF-CROWDFUND.                          
033700     COMPUTE WRK-C-TOTALL = WRK-C-STOCKS + WRK-C-REAL-ESTATE +            
033800             WRK-C-BONDS + WRK-C-SUKUK + WRK-C-GOLD +                     
033900             WRK-C-CROWDFUND.                                             
034000     IF WRK-C-TOTALL EQUAL ZERO                                           
034100        MOVE 100 TO WRK-C-TOTALL.                                         
034200     COMPUTE WRK-NORM-1DP ROUNDED =                                       
034300             (WRK-C-STOCKS / WRK-C-TOTALL) * 100.                         
034400     MOVE WRK-NORM-1DP TO W03-ALLOC-STOCKS.                               
034500     COMPUTE WRK-NORM-1DP ROUNDED =                                       
034600             (WRK-C-REAL-ESTATE / WRK-C-TOTALL) * 100.                    
034700     MOVE WRK-NORM-1DP TO W03-ALLOC-REAL-ESTATE.                          
034800     COMPUTE WRK-NORM-1DP ROUNDED =                                       
034900             (WRK-C-BONDS / WRK-C-TOTALL) * 100.                          
035000     MOVE WRK-NORM-1DP TO W03-ALLOC-BONDS.                                
035100     COMPUTE WRK-NORM-1DP ROUNDED =                                       
035200             (WRK-C-SUKUK / WRK-C-TOTALL) * 100.                          
035300     MOVE WRK-NORM-1DP TO W03-ALLOC-SUKUK.                                
035400     COMPUTE WRK-NORM-1DP ROUNDED =                                       
035500             (WRK-C-GOLD / WRK-C-TOTALL) * 100.                           
035600     MOVE WRK-NORM-1DP TO W03-ALLOC-GOLD.                                 
035700     COMPUTE WRK-NORM-1DP ROUNDED =                                       
035800             (WRK-C-CROWDFUND / WRK-C-TOTALL) * 100.                      
035900     MOVE WRK-NORM-1DP TO W03-ALLOC-CROWDFUND.                            
036000 A0030-END.                                                               
036100     EXIT.                                                                
036200*****************************************************************         
036300**   STEP 4 - RENDIMENTO ATTESO PONDERATO PER RISCHIO          **         
036400*****************************************************************         
036500 A0040-RENDIMENTO.                                                        
036600     IF W03-RISK EQUAL 'L'                                                
036700        MOVE 0.8 TO WRK-FATT-RISCHIO                                      
036800     ELSE                                                                 
036900        IF W03-RISK EQUAL 'H'                                             
037000           MOVE 1.0 TO WRK-FATT-RISCHIO                                   
037100        ELSE                                                              
037200           MOVE 0.9 TO WRK-FATT-RISCHIO.                                  
037300     COMPUTE WRK-RENDIM-PESO =                                            
037400        (W03-ALLOC-STOCKS      * 9.0  / 100) +                            
037500        (W03-ALLOC-REAL-ESTATE * 7.5  / 100) +                            
037600        (W03-ALLOC-CROWDFUND   * 12.0 / 100) +                            
037700        (W03-ALLOC-GOLD        * 5.5  / 100) +                            
037800        (W03-ALLOC-BONDS       * 4.0  / 100) +                            
037900        (W03-ALLOC-SUKUK       * 4.5  / 100).                             
038000     COMPUTE W03-EXP-RETURN ROUNDED =                                     
038100             WRK-RENDIM-PESO * WRK-FATT-RISCHIO.                          
038200 A0040-END.                                                               
038300     EXIT.                                                                
038400*****************************************************************         
038500**   STEP 5 - FREQUENZA DI REVISIONE DEL PORTAFOGLIO           **         
038600*****************************************************************         
038700 A0050-FREQUENZA.                                                         
038800     IF W03-STRATEGY EQUAL 'conservative'                                 
038900        MOVE 12 TO W03-REVIEW-MONTHS                                      
039000     ELSE                                                                 
039100        IF W03-STRATEGY EQUAL 'aggressive'                                
039200           MOVE 3 TO W03-REVIEW-MONTHS                                    
039300        ELSE                                                              
039400           MOVE 6 TO W03-REVIEW-MONTHS.                                   
039500 A0050-END.                                                               
039600     EXIT.                                                                
