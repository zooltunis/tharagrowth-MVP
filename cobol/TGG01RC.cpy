000100*----------------------------------------------------------------*        
000200*   TGG01RC    AREA DIAGNOSTICA GENERICA DI PROGRAMMA                     
000300*   COMUNE A TUTTI I MODULI DEL SISTEMA TGADV (CONSULENZA)                
000400*----------------------------------------------------------------*        
000500 01  TGG01RC.                                                             
000600     05  G01-TPERR           PIC X(001).                                  
000700         88  G01-ERRORE-GRAVE        VALUE 'S'.                           
000800         88  G01-ERRORE-LIEVE        VALUE 'N'.                           
000900     05  G01-PGMNM           PIC X(008).                                  
001000     05  G01-ROUNM           PIC X(008).                                  
001100     05  G01-LABEL           PIC X(020).                                  
001200     05  G01-ARCHI           PIC X(008).                                  
001300     05  G01-CDERR           PIC X(004).                                  
001400     05  G01-DESC1           PIC X(040).                                  
001500     05  G01-DESC2           PIC X(040).                                  
001600     05  G01-DESC3           PIC X(020).                                  
001700     05  FILLER              PIC X(020).                                  
