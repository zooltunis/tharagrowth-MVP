000100*----------------------------------------------------------------*        
000200*   TGW04RC   COMMAREA ROUTINE TGW04P - CATALOGO PRODOTTI        *        
000300*----------------------------------------------------------------*        
000400 01  TGW04RC.                                                             
000500     05  W04-FUNZI           PIC X(002).                                  
000600     05  W04-RCODE           PIC X(002).                                  
000700     05  W04-BUDGET-USD      PIC 9(008)V99.                               
000800     05  W04-RISK            PIC X(001).                                  
000900     05  W04-CURRENCY        PIC X(003).                                  
001000     05  W04-PREF-FLAGS.                                                  
001100         10  W04-PREF-REAL-ESTATE  PIC X(001).                            
001200         10  W04-PREF-GOLD         PIC X(001).                            
001300         10  W04-PREF-STOCKS       PIC X(001).                            
001400         10  W04-PREF-CROWDFUND    PIC X(001).                            
001500         10  W04-PREF-SUKUK        PIC X(001).                            
001600         10  W04-PREF-BONDS        PIC X(001).                            
001700     05  W04-PROD-COUNT      PIC 9(002).                                  
001800     05  W04-PROD-RESULT OCCURS 8 TIMES.                                  
001900         10  W04-PROD-ID         PIC X(020).                              
002000         10  W04-PROD-NAME       PIC X(040).                              
002100         10  W04-PROD-CATEGORY   PIC X(012).                              
002200         10  W04-PROD-MIN-USD    PIC 9(007).                              
002300         10  W04-PROD-MIN-LOCAL  PIC 9(007)V99.                           
002400         10  W04-PROD-RETURN     PIC 9(002)V9.                            
002500         10  W04-PROD-RISK       PIC X(001).                              
002600     05  FILLER              PIC X(010).                                  
