000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    TGW09P.                                                   
000300 AUTHOR.        F. COLOMBO.                                               
000400 INSTALLATION.  THARAGROWTH ADVISORY - CONSULENZA INVESTIMENTI.           
000500 DATE-WRITTEN.  05/02/1992.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - RISERVATO ALLA DIREZIONE TECNICA.           
000800*---------------------------------------------------------------*         
000900*                                                               *         
001000*  *******  **   **  **  *****  **  **                         *          
001100*  **   **  **   **  **  **     ** **         PRODOTTO         *          
001200*  **   **  **   **  **  **     ***     CONSULENZA FINANZIARIA *          
001300*  ** * **  **   **  **  **     ** **                          *          
001400*  *******  *******  **  *****  **  **                         *          
001500*       *                                THARAGROWTH S.R.L.    *          
001600*                                                               *         
001700*---------------------------------------------------------------*         
001800*  TGW09P    ROUTINE SCARTO RICHIESTE (REJECT)                  *         
001900*  RICEVE DA TGADV01B I DATI DELLA RICHIESTA SCARTATA E LI      *         
002000*  RIVERSA SUL FILE SEQUENZIALE REJFILE PER LA RENDICONTAZIONE  *         
002100*---------------------------------------------------------------*         
002200*----------         M O D I F I C H E        --------------------*        
002300*  050292 FC0004 PRIMA STESURA ROUTINE SCARTO RICHIESTE                   
002400*  150292 FC0005 AGGIUNTA COPY TGG01RC PER SEGNALAZIONE ERRORI            
002500*  200392 DL0006 AGGIUNTO CONTROLLO CODICE FUNZIONE NON VALIDO            
002600*  100792 AM0003 AGGIUNTO CONTATORE CHIAMATE E RIGHE SCRITTE              
002700*  141292 FC0008 RIVISTA FORMATTAZIONE RIGA REJFILE                       
002800*  280293 DL0009 AGGIUNTO SWITCH REJFILE-APERTO PER APERTURA UNICA        
002900*  140798 GB0007 ADEGUAMENTO ANNO 2000 - CAMPI DATA A 4 CIFRE             
003000*  050301 FC0015 RIVISTO CONTROLLO FILE STATUS SU OPEN                    
003100*  090601 FC0018 AGGIUNTA CHIUSURA FILE SU FUNZIONE 'CL'                  
003200*  151002 MP0022 ALLINEATI CODICI ERRORE A STANDARD G01RC                 
003300*  030604 SC0030 VERIFICATO COMPORTAMENTO CON RIGHE VUOTE                 
003400*---------------------------------------------------------------*         
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM.                                                  
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT REJFILE  ASSIGN TO DDREJFIL                                   
004200            ORGANIZATION IS LINE SEQUENTIAL                               
004300            FILE STATUS IS WRK-REJFILE-FS.                                
004400 DATA DIVISION.                                                           
004500 FILE SECTION.                                                            
004600 FD  REJFILE                                                              
004700     LABEL RECORDS ARE STANDARD                                           
004800     RECORDING MODE IS F.                                                 
004900 01  REJECT-REC.                                                          
005000     05  REJ-APP-ID          PIC X(008).                                  
005100     05  REJ-REASON-CODE     PIC X(002).                                  
005200     05  REJ-REASON-TEXT     PIC X(040).                                  
005300     05  REJ-RUN-DATE        PIC 9(006).                                  
005400     05  FILLER              PIC X(024).                                  
005500 WORKING-STORAGE SECTION.                                                 
005600 COPY  TGW09RC.                                                           
005700 COPY  TGG01RC.                                                           
005800 01  WRK-RUN-DATE.                                                        
005900     05  WRK-RD-AA           PIC 9(002).                                  
006000     05  WRK-RD-MM           PIC 9(002).                                  
006100     05  WRK-RD-GG           PIC 9(002).                                  
006200 01  WRK-RUN-DATE-N REDEFINES WRK-RUN-DATE                                
006300                         PIC 9(006).                                      
006400 01  WRK-CONTATORI.                                                       
006500     05  WRK-CNT-CHIAM       PIC 9(005) COMP-3 VALUE ZERO.                
006600     05  WRK-CNT-SCRITTI     PIC 9(005) COMP-3 VALUE ZERO.                
006700 01  WRK-CONTATORI-R REDEFINES WRK-CONTATORI.                             
006800     05  WRK-CNT-CHIAM-X     PIC X(003).                                  
006900     05  WRK-CNT-SCRITTI-X   PIC X(003).                                  
007000 77  WRK-REJFILE-FS          PIC X(002) VALUE SPACES.                     
007100     88  WRK-REJFILE-OK             VALUE '00'.                           
007200 77  WRK-SW-APERTO            PIC X(001) VALUE 'N'.                       
007300     88  REJFILE-APERTO             VALUE 'Y'.                            
007400*---------------------------------------------------------------*         
007500*  LINKAGE SECTION                                              *         
007600*---------------------------------------------------------------*         
007700 LINKAGE SECTION.                                                         
007800 01  WRK-COMMAREA        PIC X(0064).                                     
007900 01  WRK-COMMAREA-VIEW REDEFINES WRK-COMMAREA.                            
008000     05  WRK-CV-FUNZI        PIC X(002).                                  
008100     05  FILLER              PIC X(062).                                  
008200*---------------------------------------------------------------*         
008300*  PROCEDURE DIVISION                                           *         
008400*---------------------------------------------------------------*         
008500 PROCEDURE DIVISION USING WRK-COMMAREA.                                   
008600 INIZIO-PGM.                                                              
008700     MOVE WRK-COMMAREA        TO TGW09RC.                                 
008800     PERFORM A0000-HOUSE-KEEPING THRU A0000-END.                          
008900     IF W09-RCODE EQUAL SPACES                                            
009000        IF W09-FUNZI EQUAL 'WR'                                           
009100           PERFORM A0010-SCRIVI      THRU A0010-END                       
009200        ELSE                                                              
009300           PERFORM A0020-CHIUDI      THRU A0020-END.                      
009400     MOVE TGW09RC              TO WRK-COMMAREA.                           
009500     GOBACK.                                                              
009600*****************************************************************         
009700**   OPERAZIONI INIZIALI                                      **          
009800*****************************************************************         
009900 A0000-HOUSE-KEEPING.                                                     
010000     MOVE SPACES              TO W09-RCODE.                               
010100     ACCEPT WRK-RUN-DATE-N     FROM DATE.                                 
010200     ADD 1                     TO WRK-CNT-CHIAM.                          
010300     IF W09-FUNZI NOT EQUAL 'WR'                                          
010400        AND W09-FUNZI NOT EQUAL 'CL'                                      
010500        MOVE 'KO'                        TO W09-RCODE                     
010600        MOVE 'S'                         TO G01-TPERR                     
010700        MOVE 'TGW09P'                    TO G01-ROUNM                     
010800        MOVE 'ERRORE RICHIAMO TGW09P'    TO G01-LABEL                     
010900        MOVE 'CODICE FUNZIONE ERRATA'    TO G01-DESC1                     
011000     ELSE                                                                 
011100        IF NOT REJFILE-APERTO                                             
011200           PERFORM A0005-APRI     THRU A0005-END.                         
011300 A0000-END.                                                               
011400     EXIT.                                                                
011500*****************************************************************         
011600**   APERTURA FILE SCARTI (PRIMA CHIAMATA)                     **         
011700*****************************************************************         
011800 A0005-APRI.                                                              
011900     OPEN OUTPUT REJFILE.                                                 
012000     IF WRK-REJFILE-OK                                                    
012100        MOVE 'Y'                          TO WRK-SW-APERTO                
012200     ELSE                                                                 
012300        MOVE 'KO'                         TO W09-RCODE                    
012400        MOVE 'S'                          TO G01-TPERR                    
012500        MOVE 'TGW09P'                     TO G01-ROUNM                    
012600        MOVE 'REJFILE'                    TO G01-ARCHI                    
012700        MOVE WRK-REJFILE-FS               TO G01-CDERR                    
012800        MOVE 'A0005-APRI'                 TO G01-LABEL                    
012900        MOVE 'ERRORE OPEN FILE SCARTI'    TO G01-DESC1.                   
013000 A0005-END.                                                               
013100     EXIT.                                                                
013200*****************************************************************         
013300**   SCRITTURA RIGA DI SCARTO                                 **          
013400*****************************************************************         
013500 A0010-SCRIVI.                                                            
013600     MOVE SPACES                  TO REJECT-REC.                          
013700     MOVE W09-APP-ID              TO REJ-APP-ID.                          
013800     MOVE W09-REASON-CODE         TO REJ-REASON-CODE.                     
013900     MOVE W09-REASON-TEXT         TO REJ-REASON-TEXT.                     
014000     MOVE WRK-RUN-DATE-N          TO REJ-RUN-DATE.                        
014100     WRITE REJECT-REC.                                                    
014200     IF WRK-REJFILE-OK                                                    
014300        ADD 1                     TO WRK-CNT-SCRITTI                      
014400     ELSE                                                                 
014500        MOVE 'KO'                         TO W09-RCODE                    
014600        MOVE 'S'                          TO G01-TPERR                    
014700        MOVE 'TGW09P'                     TO G01-ROUNM                    
014800        MOVE 'REJFILE'                    TO G01-ARCHI                    
014900        MOVE WRK-REJFILE-FS               TO G01-CDERR                    
015000        MOVE 'A0010-SCRIVI'               TO G01-LABEL                    
015100        MOVE 'ERRORE WRITE FILE SCARTI'   TO G01-DESC1.                   
015200 A0010-END.                                                               
015300     EXIT.                                                                
015400*****************************************************************         
015500**   CHIUSURA FILE SCARTI (ULTIMA CHIAMATA)                    **         
015600*****************************************************************         
015700 A0020-CHIUDI.                                                            
015800     IF REJFILE-APERTO                                                    
015900        CLOSE REJFILE                                                     
016000        MOVE 'N'                  TO WRK-SW-APERTO.                       
016100 A0020-END.                                                               
016200     EXIT.                                                                
