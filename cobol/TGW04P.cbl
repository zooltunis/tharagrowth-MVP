000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    TGW04P.                                                   
000300 AUTHOR.        F. COLOMBO.                                               
000400 INSTALLATION.  THARAGROWTH ADVISORY - CONSULENZA INVESTIMENTI.           
000500 DATE-WRITTEN.  22/01/1992.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - RISERVATO ALLA DIREZIONE TECNICA.           
000800*---------------------------------------------------------------*         
000900*                                                               *         
001000*  *******  **   **  **  *****  **  **                         *          
001100*  **   **  **   **  **  **     ** **         PRODOTTO         *          
001200*  **   **  **   **  **  **     ***     CONSULENZA FINANZIARIA *          
001300*  ** * **  **   **  **  **     ** **                          *          
001400*  *******  *******  **  *****  **  **                         *          
001500*       *                                THARAGROWTH S.R.L.    *          
001600*                                                               *         
001700*---------------------------------------------------------------*         
001800*  TGW04P    ROUTINE CATALOGO PRODOTTI (CATALOG)                *         
001900*  RICERCA NEL CATALOGO COMPILATO I PRODOTTI COMPATIBILI CON    *         
002000*  LE PREFERENZE, IL BUDGET E IL LIVELLO DI RISCHIO, LI ORDINA  *         
002100*  PER PUNTEGGIO E RESTITUISCE I PRIMI OTTO                     *         
002200*---------------------------------------------------------------*         
002300*----------         M O D I F I C H E        --------------------*        
002400*  220192 FC0002 PRIMA STESURA ROUTINE CATALOGO PRODOTTI                  
002500*  150692 FC0007 AGGIUNTO ORDINAMENTO PER PUNTEGGIO DECRESCENTE           
002600*  051292 FC0008 AGGIUNTO CONTROLLO SU BUDGET MINIMO PRODOTTO             
002700*  090394 DL0009 AGGIUNTA CORRISPONDENZA SU LIVELLO DI RISCHIO            
002800*  230795 FC0010 RIVISTO PUNTEGGIO PER PIU' PREFERENZE ABBINATE           
002900*  110297 AM0014 CORRETTO LIMITE OTTO PRODOTTI RESTITUITI                 
003000*  140798 GB0007 ADEGUAMENTO ANNO 2000 - CAMPI DATA A 4 CIFRE             
003100*  200999 FC0013 RIVISTA GESTIONE PRODOTTI A PUNTEGGIO PARITARIO          
003200*  170305 FC0015 AGGIUNTA CONVERSIONE MINIMO IN VALUTA LOCALE             
003300*  080806 MP0021 ALLINEATO CATALOGO COMPILATO A NUOVI PRODOTTI            
003400*  190310 SC0032 VERIFICATA STABILITA' ORDINAMENTO A PARITA' PUNTI        
003500*  100714 SC0044 AGGIUNTO RISCHIO 'X' MOLTO ELEVATO MANCANTE IN           
003600*                CORRISPONDENZA LIVELLO E BONUS PUNTEGGIO                 
003700*---------------------------------------------------------------*         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200 DATA DIVISION.                                                           
004300 WORKING-STORAGE SECTION.                                                 
004400 COPY  TGW04RC.                                                           
004500 COPY  TGCATTC.                                                           
004600 COPY  TGRATTC.                                                           
004700 COPY  TGG01RC.                                                           
004800 01  WRK-RUN-DATE.                                                        
004900     05  WRK-RD-AA           PIC 9(002).                                  
005000     05  WRK-RD-MM           PIC 9(002).                                  
005100     05  WRK-RD-GG           PIC 9(002).                                  
005200 01  WRK-RUN-DATE-N REDEFINES WRK-RUN-DATE                                
005300                         PIC 9(006).                                      
005400 01  WRK-CONTATORI.                                                       
005500     05  WRK-CNT-CHIAM       PIC 9(005) COMP-3 VALUE ZERO.                
005600     05  FILLER              PIC X(003).                                  
005700 01  WRK-CONTATORI-R REDEFINES WRK-CONTATORI.                             
005800     05  WRK-CNT-CHIAM-X     PIC X(003).                                  
005900     05  FILLER              PIC X(005).                                  
006000*    TABELLA DI LAVORO PRODOTTI AMMESSI (PRE-ORDINAMENTO)                 
006100 01  WRK-MATCH-TABLE.                                                     
006200     05  WRK-MATCH-ENTRY OCCURS 9 TIMES                                   
006300                          INDEXED BY MTC-IDX.                             
006400         10  MTC-ID          PIC X(020).                                  
006500         10  MTC-NAME        PIC X(040).                                  
006600         10  MTC-CATEGORY    PIC X(012).                                  
006700         10  MTC-MIN-USD     PIC 9(007).                                  
006800         10  MTC-RETURN      PIC 9(002)V9.                                
006900         10  MTC-RISK        PIC X(001).                                  
007000         10  MTC-SCORE       PIC S9(003)V99 COMP-3.                       
007100 01  WRK-SWAP-ENTRY.                                                      
007200     05  WRK-SW-ID           PIC X(020).                                  
007300     05  WRK-SW-NAME         PIC X(040).                                  
007400     05  WRK-SW-CATEGORY     PIC X(012).                                  
007500     05  WRK-SW-MIN-USD      PIC 9(007).                                  
007600     05  WRK-SW-RETURN       PIC 9(002)V9.                                
007700     05  WRK-SW-RISK         PIC X(001).                                  
007800     05  WRK-SW-SCORE        PIC S9(003)V99 COMP-3.                       
007900 77  WRK-MATCH-CNT           PIC 9(002) COMP VALUE ZERO.                  
008000 77  WRK-PREF-OK             PIC X(001) VALUE 'N'.                        
008100 77  WRK-USER-RISK-NUM       PIC 9(001) COMP.                             
008200 77  WRK-PROD-RISK-NUM       PIC 9(001) COMP.                             
008300 77  WRK-RISK-DIFF           PIC S9(001) COMP.                            
008400 77  WRK-RISK-BONUS          PIC 9(001)V9(001) COMP-3.                    
008500 77  WRK-RATE-LOCALE         PIC 9(003)V9(0004) COMP-3.                   
008600 77  WRK-ORD-I               PIC 9(002) COMP.                             
008700 77  WRK-ORD-J               PIC 9(002) COMP.                             
008800 77  WRK-ORD-LIM             PIC 9(002) COMP.                             
008900*---------------------------------------------------------------*         
009000*  LINKAGE SECTION                                              *         
009100*---------------------------------------------------------------*         
009200 LINKAGE SECTION.                                                         
009300 01  WRK-COMMAREA        PIC X(0772).                                     
009400 01  WRK-COMMAREA-VIEW REDEFINES WRK-COMMAREA.                            
009500     05  WRK-CV-FUNZI        PIC X(002).                                  
009600     05  FILLER              PIC X(770).                                  
009700*---------------------------------------------------------------*         
009800*  PROCEDURE DIVISION                                           *         
009900*---------------------------------------------------------------*         
010000 PROCEDURE DIVISION USING WRK-COMMAREA.                                   
010100 INIZIO-PGM.                                                              
010200     MOVE WRK-COMMAREA        TO TGW04RC.                                 
010300     PERFORM A0000-HOUSE-KEEPING THRU A0000-END.                          
010400     IF W04-RCODE EQUAL SPACES                                            
010500        PERFORM A0010-SCANSIONE   THRU A0010-END                          
010600        PERFORM A0020-ORDINA      THRU A0020-END                          
010700        PERFORM A0030-COPIA-TOP8  THRU A0030-END.                         
010800     MOVE TGW04RC              TO WRK-COMMAREA.                           
010900     GOBACK.                                                              
011000*****************************************************************         
011100**   OPERAZIONI INIZIALI                                      **          
011200*****************************************************************         
011300 A0000-HOUSE-KEEPING.                                                     
011400     MOVE SPACES              TO W04-RCODE.                               
011500     ACCEPT WRK-RUN-DATE-N     FROM DATE.                                 
011600     ADD 1                     TO WRK-CNT-CHIAM.                          
011700     MOVE ZERO                TO WRK-MATCH-CNT.                           
011800     MOVE ZERO                TO W04-PROD-COUNT.                          
011900     IF W04-FUNZI NOT EQUAL 'CT'                                          
012000        MOVE 'KO'                        TO W04-RCODE                     
012100        MOVE 'S'                         TO G01-TPERR                     
012200        MOVE 'TGW04P'                    TO G01-ROUNM                     
012300        MOVE 'ERRORE RICHIAMO TGW04P'    TO G01-LABEL                     
012400        MOVE 'CODICE FUNZIONE ERRATA'    TO G01-DESC1.                    
012500 A0000-END.                                                               
012600     EXIT.                                                                
012700*****************************************************************         
012800**   SCANSIONE CATALOGO E VERIFICA COMPATIBILITA'              **         
012900*****************************************************************         
013000 A0010-SCANSIONE.                                                         
013100     MOVE 3 TO WRK-USER-RISK-NUM.                                         
013200     IF W04-RISK EQUAL 'L'                                                
013300        MOVE 2 TO WRK-USER-RISK-NUM.                                      
013400     IF W04-RISK EQUAL 'H'                                                
013500        MOVE 4 TO WRK-USER-RISK-NUM.                                      
013600     IF W04-CURRENCY EQUAL 'USD'                                          
013700        MOVE 1.0000 TO WRK-RATE-LOCALE                                    
013800     ELSE                                                                 
013900        PERFORM A0005-TASSO-LOCALE THRU A0005-END.                        
014000     PERFORM A0011-VERIFICA-PRODOTTO THRU A0011-END                       
014100        VARYING CAT-IDX FROM 1 BY 1                                       
014200        UNTIL CAT-IDX GREATER 9.                                          
014300 A0010-END.                                                               
014400     EXIT.                                                                
014500*****************************************************************         
014600**   TASSO DI CAMBIO USD -> VALUTA DI VISUALIZZAZIONE          **         
014700*****************************************************************         
014800 A0005-TASSO-LOCALE.                                                      
014900     MOVE 1.0000 TO WRK-RATE-LOCALE.                                      
015000     IF RATE-FROM (1) EQUAL 'USD'                                         
015100        AND RATE-TO (1) EQUAL W04-CURRENCY                                
015200        MOVE RATE-VALUE (1) TO WRK-RATE-LOCALE.                           
015300     IF RATE-FROM (2) EQUAL 'USD'                                         
015400        AND RATE-TO (2) EQUAL W04-CURRENCY                                
015500        MOVE RATE-VALUE (2) TO WRK-RATE-LOCALE.                           
015600     IF RATE-FROM (3) EQUAL 'USD'                                         
015700        AND RATE-TO (3) EQUAL W04-CURRENCY                                
015800        MOVE RATE-VALUE (3) TO WRK-RATE-LOCALE.                           
015900     IF RATE-FROM (4) EQUAL 'USD'                                         
016000        AND RATE-TO (4) EQUAL W04-CURRENCY                                
016100        MOVE RATE-VALUE (4) TO WRK-RATE-LOCALE.                           
016200 A0005-END.                                                               
016300     EXIT.                                                                
016400*****************************************************************         
016500**   VERIFICA UN SINGOLO PRODOTTO DEL CATALOGO                 **         
016600*****************************************************************         
016700 A0011-VERIFICA-PRODOTTO.                                                 
016800     MOVE 'N' TO WRK-PREF-OK.                                             
016900     IF PRD-CATEGORY (CAT-IDX) EQUAL 'real_estate'                        
017000        AND W04-PREF-REAL-ESTATE EQUAL 'Y'                                
017100        MOVE 'Y' TO WRK-PREF-OK.                                          
017200     IF PRD-CATEGORY (CAT-IDX) EQUAL 'gold'                               
017300        AND W04-PREF-GOLD EQUAL 'Y'                                       
017400        MOVE 'Y' TO WRK-PREF-OK.                                          
017500     IF PRD-CATEGORY (CAT-IDX) EQUAL 'stocks'                             
017600        AND W04-PREF-STOCKS EQUAL 'Y'                                     
017700        MOVE 'Y' TO WRK-PREF-OK.                                          
017800     IF PRD-CATEGORY (CAT-IDX) EQUAL 'crowdfunding'                       
017900        AND W04-PREF-CROWDFUND EQUAL 'Y'                                  
018000        MOVE 'Y' TO WRK-PREF-OK.                                          
018100     IF PRD-CATEGORY (CAT-IDX) EQUAL 'sukuk'                              
018200        AND W04-PREF-SUKUK EQUAL 'Y'                                      
018300        MOVE 'Y' TO WRK-PREF-OK.                                          
018400     IF PRD-CATEGORY (CAT-IDX) EQUAL 'bonds'                              
018500        AND W04-PREF-BONDS EQUAL 'Y'                                      
018600        MOVE 'Y' TO WRK-PREF-OK.                                          
018700     IF WRK-PREF-OK EQUAL 'Y'                                             
018800        AND W04-BUDGET-USD NOT LESS PRD-MIN-INV-USD (CAT-IDX)             
018900        PERFORM A0012-VERIFICA-RISCHIO THRU A0012-END.                    
019000 A0011-END.                                                               
019100     EXIT.                                                                
019200*****************************************************************         
019300**   VERIFICA COMPATIBILITA' DI RISCHIO E CALCOLO PUNTEGGIO    **         
019400*****************************************************************         
019500 A0012-VERIFICA-RISCHIO.                                                  
019600     MOVE 3 TO WRK-PROD-RISK-NUM.                                         
019700     IF PRD-RISK (CAT-IDX) EQUAL 'V'                                      
019800        MOVE 1 TO WRK-PROD-RISK-NUM.                                      
019900     IF PRD-RISK (CAT-IDX) EQUAL 'L'                                      
020000        MOVE 2 TO WRK-PROD-RISK-NUM.                                      
020100     IF PRD-RISK (CAT-IDX) EQUAL 'H'                                      
020200        MOVE 4 TO WRK-PROD-RISK-NUM.                                      
020300     IF PRD-RISK (CAT-IDX) EQUAL 'X'                                      
020400        MOVE 5 TO WRK-PROD-RISK-NUM.                                      
020500     COMPUTE WRK-RISK-DIFF =                                              
020600             WRK-USER-RISK-NUM - WRK-PROD-RISK-NUM.                       
020700     IF WRK-RISK-DIFF LESS ZERO                                           
020800        COMPUTE WRK-RISK-DIFF = WRK-RISK-DIFF * -1.                       
020900     IF WRK-RISK-DIFF NOT GREATER 1                                       
021000        MOVE 0.6 TO WRK-RISK-BONUS                                        
021100        IF PRD-RISK (CAT-IDX) EQUAL 'V'                                   
021200           MOVE 1.0 TO WRK-RISK-BONUS.                                    
021300        IF PRD-RISK (CAT-IDX) EQUAL 'L'                                   
021400           MOVE 0.8 TO WRK-RISK-BONUS.                                    
021500        IF PRD-RISK (CAT-IDX) EQUAL 'H'                                   
021600           MOVE 0.4 TO WRK-RISK-BONUS.                                    
021700        IF PRD-RISK (CAT-IDX) EQUAL 'X'                                   
021800           MOVE 0.2 TO WRK-RISK-BONUS.                                    
021900        ADD 1 TO WRK-MATCH-CNT                                            
022000        MOVE PRD-ID (CAT-IDX)                                             
022100                         TO MTC-ID (WRK-MATCH-CNT)                        
022200        MOVE PRD-NAME (CAT-IDX)                                           
022300                         TO MTC-NAME (WRK-MATCH-CNT)                      
022400        MOVE PRD-CATEGORY (CAT-IDX)                                       
022500                         TO MTC-CATEGORY (WRK-MATCH-CNT)                  
022600        MOVE PRD-MIN-INV-USD (CAT-IDX)                                    
022700                         TO MTC-MIN-USD (WRK-MATCH-CNT)                   
022800        MOVE PRD-EXP-RETURN (CAT-IDX)                                     
022900                         TO MTC-RETURN (WRK-MATCH-CNT)                    
023000        MOVE PRD-RISK (CAT-IDX)                                           
023100                         TO MTC-RISK (WRK-MATCH-CNT)                      
023200        COMPUTE MTC-SCORE (WRK-MATCH-CNT) =                               
023300                PRD-EXP-RETURN (CAT-IDX) + WRK-RISK-BONUS.                
023400 A0012-END.                                                               
023500     EXIT.                                                                
023600*****************************************************************         
023700**   ORDINAMENTO DECRESCENTE PER PUNTEGGIO E RENDIMENTO        **         
023800*****************************************************************         
023900 A0020-ORDINA.                                                            
024000     IF WRK-MATCH-CNT GREATER 1                                           
024100        COMPUTE WRK-ORD-LIM = WRK-MATCH-CNT - 1                           
024200        PERFORM A0021-PASSATA THRU A0021-END                              
024300           VARYING WRK-ORD-I FROM 1 BY 1                                  
024400           UNTIL WRK-ORD-I GREATER WRK-ORD-LIM.                           
024500 A0020-END.                                                               
024600     EXIT.                                                                
024700*****************************************************************         
024800**   UNA PASSATA DI CONFRONTO/SCAMBIO (BUBBLE SORT)            **         
024900*****************************************************************         
025000 A0021-PASSATA.                                                           
025100     COMPUTE WRK-ORD-LIM = WRK-MATCH-CNT - WRK-ORD-I.                     
025200     PERFORM A0022-CONFRONTA THRU A0022-END                               
025300        VARYING WRK-ORD-J FROM 1 BY 1                                     
025400        UNTIL WRK-ORD-J GREATER WRK-ORD-LIM.                              
025500 A0021-END.                                                               
025600     EXIT.                                                                
025700*****************************************************************         
025800**   CONFRONTO DI DUE ELEMENTI ADIACENTI ED EVENTUALE SCAMBIO  **         
025900*****************************************************************         
026000 A0022-CONFRONTA.                                                         
026100     IF MTC-SCORE (WRK-ORD-J) LESS MTC-SCORE (WRK-ORD-J + 1)              
026200        PERFORM A0023-SCAMBIA THRU A0023-END                              
026300     ELSE                                                                 
026400        IF MTC-SCORE (WRK-ORD-J) EQUAL MTC-SCORE (WRK-ORD-J + 1)          
026500           AND MTC-RETURN (WRK-ORD-J) LESS                                
026600               MTC-RETURN (WRK-ORD-J + 1)                                 
026700           PERFORM A0023-SCAMBIA THRU A0023-END.                          
026800 A0022-END.                                                               
026900     EXIT.                                                                
027000*****************************************************************         
027100**   SCAMBIO DI DUE ELEMENTI DELLA TABELLA DI LAVORO           **         
027200*****************************************************************         
027300 A0023-SCAMBIA.                                                           
027400     MOVE WRK-MATCH-ENTRY (WRK-ORD-J)     TO WRK-SWAP-ENTRY.              
027500     MOVE WRK-MATCH-ENTRY (WRK-ORD-J + 1) TO                              
027600                                      WRK-MATCH-ENTRY (WRK-ORD-J).        
027700     MOVE WRK-SWAP-ENTRY TO WRK-MATCH-ENTRY (WRK-ORD-J + 1).              
027800 A0023-END.                                                               
027900     EXIT.                                                                
028000*****************************************************************         
028100**   COPIA I PRIMI OTTO PRODOTTI NEL COMMAREA DI RISULTATO     **         
028200*****************************************************************         
028300 A0030-COPIA-TOP8.                                                        
028400     MOVE WRK-MATCH-CNT TO W04-PROD-COUNT.                                
028500     IF W04-PROD-COUNT GREATER 8                                          
028600        MOVE 8 TO W04-PROD-COUNT.                                         
028700     IF W04-PROD-COUNT GREATER ZERO                                       
028800        PERFORM A0031-COPIA-UNO THRU A0031-END                            
028900           VARYING WRK-ORD-I FROM 1 BY 1                                  
029000           UNTIL WRK-ORD-I GREATER W04-PROD-COUNT.                        
029100 A0030-END.                                                               
029200     EXIT.                                                                
029300*****************************************************************         
029400**   COPIA UN PRODOTTO E CONVERTE IL MINIMO IN VALUTA LOCALE   **         
029500*****************************************************************         
029600 A0031-COPIA-UNO.                                                         
029700     MOVE MTC-ID (WRK-ORD-I)                                              
029800                      TO W04-PROD-ID (WRK-ORD-I).                         
029900     MOVE MTC-NAME (WRK-ORD-I)                                            
030000                      TO W04-PROD-NAME (WRK-ORD-I).                       
030100     MOVE MTC-CATEGORY (WRK-ORD-I)                                        
030200                      TO W04-PROD-CATEGORY (WRK-ORD-I).                   
030300     MOVE MTC-MIN-USD (WRK-ORD-I)                                         
030400                      TO W04-PROD-MIN-USD (WRK-ORD-I).                    
030500     MOVE MTC-RETURN (WRK-ORD-I)                                          
030600                      TO W04-PROD-RETURN (WRK-ORD-I).                     
030700     MOVE MTC-RISK (WRK-ORD-I)                                            
030800                      TO W04-PROD-RISK (WRK-ORD-I).                       
030900     COMPUTE W04-PROD-MIN-LOCAL (WRK-ORD-I) ROUNDED =                     
031000             MTC-MIN-USD (WRK-ORD-I) * WRK-RATE-LOCALE.                   
031100 A0031-END.                                                               
031200     EXIT.                                                                
