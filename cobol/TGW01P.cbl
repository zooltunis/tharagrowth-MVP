000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    TGW01P.                                                   
000300 AUTHOR.        R. DE LUCA.                                               
000400 INSTALLATION.  THARAGROWTH ADVISORY - CONSULENZA INVESTIMENTI.           
000500 DATE-WRITTEN.  03/12/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - RISERVATO ALLA DIREZIONE TECNICA.           
000800*---------------------------------------------------------------*         
000900*                                                               *         
001000*  *******  **   **  **  *****  **  **                         *          
001100*  **   **  **   **  **  **     ** **         PRODOTTO         *          
001200*  **   **  **   **  **  **     ***     CONSULENZA FINANZIARIA *          
001300*  ** * **  **   **  **  **     ** **                          *          
001400*  *******  *******  **  *****  **  **                         *          
001500*       *                                THARAGROWTH S.R.L.    *          
001600*                                                               *         
001700*---------------------------------------------------------------*         
001800*  TGW01P    ROUTINE CAMBIO VALUTA (CONVERT)                    *         
001900*  CONVERTE L'IMPORTO NATIVO DEL RICHIEDENTE IN DOLLARI USA      *        
002000*  MEDIANTE TABELLA CAMBI COMPILATA IN WORKING-STORAGE           *        
002100*---------------------------------------------------------------*         
002200*----------         M O D I F I C H E        --------------------*        
002300*  031291 DL0001 PRIMA STESURA ROUTINE CAMBIO VALUTA                      
002400*  171292 DL0004 AGGIUNTA RICERCA SU CAMBIO INVERSO                       
002500*  200393 DL0006 AGGIUNTA VALIDAZIONE CODICE VALUTA IN TABELLA            
002600*  151093 FC0007 ALLINEATA TABELLA CAMBI A NUOVE VALUTE GESTITE           
002700*  120295 AM0009 AGGIUNTO CONTROLLO SU IMPORTO NATIVO A ZERO              
002800*  080696 DL0012 RIVISTO ARROTONDAMENTO IMPORTO CONVERTITO IN USD         
002900*  140798 GB0007 ADEGUAMENTO ANNO 2000 - CAMPI DATA A 4 CIFRE             
003000*  270100 DL0016 AGGIORNATI CAMBI DI RIFERIMENTO A INIZIO 2000            
003100*  090305 MP0102 SEGNALATO CON FLAG IL CAMBIO NON DISPONIBILE             
003200*  140907 SC0028 RIVISTO MESSAGGIO DI ERRORE SU VALUTA SCONOSCIUTA        
003300*  051210 SC0035 VERIFICATA COERENZA TABELLA CAMBI CON TGRATTC            
003400*  120613 SC0040 ALLINEATA LUNGHEZZA COMMAREA A TRACCIATO TGW01RC         
003500*---------------------------------------------------------------*         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000 DATA DIVISION.                                                           
004100 WORKING-STORAGE SECTION.                                                 
004200 COPY  TGW01RC.                                                           
004300 COPY  TGRATTC.                                                           
004400 COPY  TGG01RC.                                                           
004500 01  WRK-RUN-DATE.                                                        
004600     05  WRK-RD-AA           PIC 9(002).                                  
004700     05  WRK-RD-MM           PIC 9(002).                                  
004800     05  WRK-RD-GG           PIC 9(002).                                  
004900 01  WRK-RUN-DATE-N REDEFINES WRK-RUN-DATE                                
005000                         PIC 9(006).                                      
005100 01  WRK-CONTATORI.                                                       
005200     05  WRK-CNT-CHIAM       PIC 9(005) COMP-3 VALUE ZERO.                
005300     05  FILLER              PIC X(003).                                  
005400 01  WRK-CONTATORI-R REDEFINES WRK-CONTATORI.                             
005500     05  WRK-CNT-CHIAM-X     PIC X(003).                                  
005600     05  FILLER              PIC X(005).                                  
005700 77  WRK-RATE-TROVATO        PIC X(001) VALUE 'N'.                        
005800     88  RATE-TROVATO             VALUE 'S'.                              
005900     88  RATE-NON-TROVATO         VALUE 'N'.                              
006000 77  WRK-RATE-RECIP          PIC 9(003)V9(0004) COMP-3.                   
006100*---------------------------------------------------------------*         
006200*  LINKAGE SECTION                                              *         
006300*---------------------------------------------------------------*         
006400 LINKAGE SECTION.                                                         
006500 01  WRK-COMMAREA        PIC X(0066).                                     
006600 01  WRK-COMMAREA-VIEW REDEFINES WRK-COMMAREA.                            
006700     05  WRK-CV-FUNZI        PIC X(002).                                  
006800     05  FILLER              PIC X(064).                                  
006900*---------------------------------------------------------------*         
007000*  PROCEDURE DIVISION                                           *         
007100*---------------------------------------------------------------*         
007200 PROCEDURE DIVISION USING WRK-COMMAREA.                                   
007300 INIZIO-PGM.                                                              
007400     MOVE WRK-COMMAREA        TO TGW01RC.                                 
007500     PERFORM A0000-HOUSE-KEEPING THRU A0000-END.                          
007600     IF W01-RCODE EQUAL SPACES                                            
007700        PERFORM A0010-ELABORA    THRU A0010-END.                          
007800     MOVE TGW01RC              TO WRK-COMMAREA.                           
007900     GOBACK.                                                              
008000*****************************************************************         
008100**   OPERAZIONI INIZIALI                                      **          
008200*****************************************************************         
008300 A0000-HOUSE-KEEPING.                                                     
008400     MOVE SPACES              TO W01-RCODE.                               
008500     ACCEPT WRK-RUN-DATE-N     FROM DATE.                                 
008600     ADD 1                     TO WRK-CNT-CHIAM.                          
008700     MOVE 'N'                  TO WRK-RATE-TROVATO.                       
008800     IF W01-FUNZI NOT EQUAL 'CV'                                          
008900        MOVE 'KO'                        TO W01-RCODE                     
009000        MOVE 'S'                         TO G01-TPERR                     
009100        MOVE 'TGW01P'                    TO G01-ROUNM                     
009200        MOVE 'ERRORE RICHIAMO TGW01P'    TO G01-LABEL                     
009300        MOVE 'CODICE FUNZIONE ERRATA'    TO G01-DESC1.                    
009400 A0000-END.                                                               
009500     EXIT.                                                                
009600*****************************************************************         
009700**   ELABORAZIONE - CAMBIO VALUTA                              **         
009800*****************************************************************         
009900 A0010-ELABORA.                                                           
010000     MOVE SPACES                TO W01-RATE-FLAG.                         
010100     IF W01-CURR-FROM EQUAL W01-CURR-TO                                   
010200        MOVE 1.0000              TO W01-RATE-VALUE                        
010300        MOVE 'S'                 TO WRK-RATE-TROVATO                      
010400        GO TO A0010-CALCOLA.                                              
010500     PERFORM A0100-CERCA-DIRETTO THRU A0100-END                           
010600        VARYING RATE-IDX FROM 1 BY 1                                      
010700        UNTIL RATE-IDX GREATER 9 OR RATE-TROVATO.                         
010800     IF RATE-NON-TROVATO                                                  
010900        PERFORM A0200-CERCA-INVERSO THRU A0200-END                        
011000           VARYING RATE-IDX FROM 1 BY 1                                   
011100           UNTIL RATE-IDX GREATER 9 OR RATE-TROVATO.                      
011200     IF RATE-NON-TROVATO                                                  
011300        MOVE 1.0000              TO W01-RATE-VALUE                        
011400        MOVE 'U'                 TO W01-RATE-FLAG.                        
011500 A0010-CALCOLA.                                                           
011600     COMPUTE W01-BUDGET-USD ROUNDED =                                     
011700             W01-BUDGET-NATIVE * W01-RATE-VALUE.                          
011800 A0010-END.                                                               
011900     EXIT.                                                                
012000*****************************************************************         
012100**   RICERCA DIRETTA NELLA TABELLA CAMBI                       **         
012200*****************************************************************         
012300 A0100-CERCA-DIRETTO.                                                     
012400     IF RATE-FROM (RATE-IDX) EQUAL W01-CURR-FROM                          
012500        AND RATE-TO (RATE-IDX) EQUAL W01-CURR-TO                          
012600        MOVE RATE-VALUE (RATE-IDX)  TO W01-RATE-VALUE                     
012700        MOVE 'S'                    TO WRK-RATE-TROVATO.                  
012800 A0100-END.                                                               
012900     EXIT.                                                                
013000*****************************************************************         
013100**   RICERCA CAMBIO INVERSO (RECIPROCO)                        **         
013200*****************************************************************         
013300 A0200-CERCA-INVERSO.                                                     
013400     IF RATE-FROM (RATE-IDX) EQUAL W01-CURR-TO                            
013500        AND RATE-TO (RATE-IDX) EQUAL W01-CURR-FROM                        
013600        COMPUTE WRK-RATE-RECIP ROUNDED =                                  
013700                1 / RATE-VALUE (RATE-IDX)                                 
013800        MOVE WRK-RATE-RECIP         TO W01-RATE-VALUE                     
013900        MOVE 'S'                    TO WRK-RATE-TROVATO.                  
014000 A0200-END.                                                               
014100     EXIT.                                                                
