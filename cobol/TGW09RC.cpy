000100*----------------------------------------------------------------*        
000200*   TGW09RC   COMMAREA ROUTINE TGW09P - SCARTO RICHIESTA (REJECT)*        
000300*----------------------------------------------------------------*        
000400 01  TGW09RC.                                                             
000500     05  W09-FUNZI           PIC X(002).                                  
000600     05  W09-RCODE           PIC X(002).                                  
000700     05  W09-APP-ID          PIC X(008).                                  
000800     05  W09-REASON-CODE     PIC X(002).                                  
000900     05  W09-REASON-TEXT     PIC X(040).                                  
001000     05  FILLER              PIC X(010).                                  
