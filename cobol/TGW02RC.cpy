000100*----------------------------------------------------------------*        
000200*   TGW02RC   COMMAREA ROUTINE TGW02P - PROFILO INVESTIMENTO     *        
000300*----------------------------------------------------------------*        
000400 01  TGW02RC.                                                             
000500     05  W02-FUNZI           PIC X(002).                                  
000600     05  W02-RCODE           PIC X(002).                                  
000700     05  W02-RISK            PIC X(001).                                  
000800     05  W02-GOAL            PIC X(002).                                  
000900     05  W02-BUDGET-USD      PIC 9(008)V99.                               
001000     05  W02-STRATEGY        PIC X(012).                                  
001100     05  W02-BUDGET-FACTOR   PIC X(012).                                  
001200     05  W02-PROFILE-TYPE    PIC X(030).                                  
001300     05  W02-TIME-HORIZON    PIC X(016).                                  
001400     05  W02-LIQUIDITY       PIC X(006).                                  
001500     05  W02-RET-LOW         PIC 9(002)V9.                                
001600     05  W02-RET-HIGH        PIC 9(002)V9.                                
001700     05  FILLER              PIC X(030).                                  
