000100*----------------------------------------------------------------*        
000200*   TGCATTC   CATALOGO PRODOTTI DI INVESTIMENTO - DATI COMPILATI *        
000300*               NOVE PRODOTTI, UNO PER CATEGORIA DI ASSET        *        
000400*----------------------------------------------------------------*        
000500 01  TG-CATALOG-TABLE-DATA.                                               
000600     05 FILLER PIC X(020) VALUE 'dubai_marina_001'.                       
000700     05 FILLER PIC X(012) VALUE 'real_estate'.                            
000800     05 FILLER PIC X(040) VALUE                                           
000900         'Dubai Marina Residences'.                                       
001000     05 FILLER PIC 9(007) VALUE 50000.                                    
001100     05 FILLER PIC 9(003) VALUE 72.                                       
001200     05 FILLER PIC X(001) VALUE 'M'.                                      
001300     05 FILLER PIC X(020) VALUE 'riyadh_north_002'.                       
001400     05 FILLER PIC X(012) VALUE 'real_estate'.                            
001500     05 FILLER PIC X(040) VALUE                                           
001600         'Riyadh North Towers'.                                           
001700     05 FILLER PIC 9(007) VALUE 30000.                                    
001800     05 FILLER PIC 9(003) VALUE 68.                                       
001900     05 FILLER PIC X(001) VALUE 'L'.                                      
002000     05 FILLER PIC X(020) VALUE 'aramco_001'.                             
002100     05 FILLER PIC X(012) VALUE 'stocks'.                                 
002200     05 FILLER PIC X(040) VALUE                                           
002300         'Saudi Aramco Ordinary Shares'.                                  
002400     05 FILLER PIC 9(007) VALUE 150.                                      
002500     05 FILLER PIC 9(003) VALUE 85.                                       
002600     05 FILLER PIC X(001) VALUE 'M'.                                      
002700     05 FILLER PIC X(020) VALUE 'emaar_001'.                              
002800     05 FILLER PIC X(012) VALUE 'stocks'.                                 
002900     05 FILLER PIC X(040) VALUE                                           
003000         'Emaar Properties Ordinary Shares'.                              
003100     05 FILLER PIC 9(007) VALUE 100.                                      
003200     05 FILLER PIC 9(003) VALUE 92.                                       
003300     05 FILLER PIC X(001) VALUE 'M'.                                      
003400     05 FILLER PIC X(020) VALUE 'gold_etf_001'.                           
003500     05 FILLER PIC X(012) VALUE 'gold'.                                   
003600     05 FILLER PIC X(040) VALUE                                           
003700         'Gold Exchange Traded Fund'.                                     
003800     05 FILLER PIC 9(007) VALUE 500.                                      
003900     05 FILLER PIC 9(003) VALUE 62.                                       
004000     05 FILLER PIC X(001) VALUE 'L'.                                      
004100     05 FILLER PIC X(020) VALUE 'physical_gold_001'.                      
004200     05 FILLER PIC X(012) VALUE 'gold'.                                   
004300     05 FILLER PIC X(040) VALUE                                           
004400         'Physical Gold Bullion'.                                         
004500     05 FILLER PIC 9(007) VALUE 1000.                                     
004600     05 FILLER PIC 9(003) VALUE 58.                                       
004700     05 FILLER PIC X(001) VALUE 'L'.                                      
004800     05 FILLER PIC X(020) VALUE 'uae_bond_001'.                           
004900     05 FILLER PIC X(012) VALUE 'bonds'.                                  
005000     05 FILLER PIC X(040) VALUE                                           
005100         'UAE Sovereign Bond'.                                            
005200     05 FILLER PIC 9(007) VALUE 1000.                                     
005300     05 FILLER PIC 9(003) VALUE 42.                                       
005400     05 FILLER PIC X(001) VALUE 'V'.                                      
005500     05 FILLER PIC X(020) VALUE 'islamic_sukuk_001'.                      
005600     05 FILLER PIC X(012) VALUE 'sukuk'.                                  
005700     05 FILLER PIC X(040) VALUE                                           
005800         'Islamic Sukuk Certificate'.                                     
005900     05 FILLER PIC 9(007) VALUE 1000.                                     
006000     05 FILLER PIC 9(003) VALUE 48.                                       
006100     05 FILLER PIC X(001) VALUE 'L'.                                      
006200     05 FILLER PIC X(020) VALUE 'tech_startup_001'.                       
006300     05 FILLER PIC X(012) VALUE 'crowdfunding'.                           
006400     05 FILLER PIC X(040) VALUE                                           
006500         'Technology Startup Crowdfund Note'.                             
006600     05 FILLER PIC 9(007) VALUE 5000.                                     
006700     05 FILLER PIC 9(003) VALUE 150.                                      
006800     05 FILLER PIC X(001) VALUE 'H'.                                      
006900 01  TG-CATALOG-TABLE REDEFINES TG-CATALOG-TABLE-DATA.                    
007000     05  CATALOG-ENTRY OCCURS 9 TIMES                                     
007100                        INDEXED BY CAT-IDX.                               
007200         10  PRD-ID          PIC X(020).                                  
007300         10  PRD-CATEGORY    PIC X(012).                                  
007400         10  PRD-NAME        PIC X(040).                                  
007500         10  PRD-MIN-INV-USD PIC 9(007).                                  
007600         10  PRD-EXP-RETURN  PIC 9(002)V9.                                
007700         10  PRD-RISK        PIC X(001).                                  
