000100*----------------------------------------------------------------*        
000200*   TGRECRC    RECORD RACCOMANDAZIONE DI PORTAFOGLIO (OUTPUT)             
000300*               FILE RECOMMEND - UNA RIGA PER RICHIEDENTE ACCETTAT        
000400*----------------------------------------------------------------*        
000500 01  TGRECRC.                                                             
000600     05  REC-APP-ID              PIC X(008).                              
000700     05  REC-BUDGET-USD          PIC 9(008)V99.                           
000800     05  REC-STRATEGY            PIC X(012).                              
000900     05  REC-ALLOCAZIONE.                                                 
001000         10  REC-ALLOC-STOCKS       PIC 9(003)V9.                         
001100         10  REC-ALLOC-REAL-ESTATE  PIC 9(003)V9.                         
001200         10  REC-ALLOC-BONDS        PIC 9(003)V9.                         
001300         10  REC-ALLOC-SUKUK        PIC 9(003)V9.                         
001400         10  REC-ALLOC-GOLD         PIC 9(003)V9.                         
001500         10  REC-ALLOC-CROWDFUND    PIC 9(003)V9.                         
001600     05  REC-EXP-RETURN          PIC 9(002)V9.                            
001700     05  REC-TIME-HORIZON        PIC X(016).                              
001800     05  REC-LIQUIDITY           PIC X(006).                              
001900     05  REC-REVIEW-MONTHS       PIC 9(002).                              
002000     05  REC-PROFILE-TYPE        PIC X(030).                              
002100     05  REC-PROD-COUNT          PIC 9(002).                              
002200     05  REC-PROD-IDS.                                                    
002300         10  REC-PROD-ID         PIC X(020) OCCURS 8 TIMES.               
002400     05  FILLER                  PIC X(007).                              
